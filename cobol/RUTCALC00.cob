000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RUTCALC00.
000500 AUTHOR.         R HAUSER.
000600 INSTALLATION.   OPTIMALROUTE.CH - FAHRPLANDIENST.
000700 DATE-WRITTEN.   11 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       INTERN - NUR FUER DEN BETRIEBSGEBRAUCH.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - BERECHNET DIE SCHNELLSTE
001200*               VERBINDUNG (FRUEHESTE ANKUNFT) ZWISCHEN ZWEI
001300*               HALTESTELLEN FUER EIN GEGEBENES REISEDATUM UND
001400*               EINE FRUEHESTE ABFAHRTSZEIT, NACH DEM PRINZIP
001500*               DES "CONNECTION SCAN" (DURCHMUSTERUNG ALLER
001600*               ELEMENTAREN TEILSTRECKEN IN ABFAHRTSREIHENFOLGE).
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* RUT002 - HAUSER  - 11/02/1991 - NEUERSTELLUNG.
002200*-----------------------------------------------------------------
002300* RUT023 - WIDMER  - 15/03/1999 - HALTESTELLEN-SUCHE AUF EXAKTEN
002400*                    TREFFER GEFOLGT VON PRAEFIX-TREFFER UMGE-
002500*                    STELLT (VORHER NUR EXAKTER TREFFER).
002600*-----------------------------------------------------------------
002700* RUT028 - WIDMER  - 19/10/2000 - WK-C-CALC-ERROR-TEXT EINGEFUEHRT,
002800*                    DAMIT DER TREIBER DEN GRUND EINES FEHL-
002900*                    SCHLAGS PROTOKOLLIEREN KANN.
003000*-----------------------------------------------------------------
003100* RUT034 - BRUNNER - 30/01/2002 - DIENSTE-MENGE WIRD PRO AUFRUF
003200*                    NEU BERECHNET, NICHT MEHR ZWISCHENGESPEICHERT
003300*                    (FRUEHERER CACHE WAR FEHLERANFAELLIG, WENN
003400*                    EIN FAHRPLANWECHSEL WAEHREND DES LAUFES FIEL).
003500*-----------------------------------------------------------------
003600        EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004400                  UPSI-0 IS UPSI-SWITCH-0
004500                      ON  STATUS IS U0-ON
004600                      OFF STATUS IS U0-OFF.
004700        EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24) VALUE
005500     "** PROGRAM RUTCALC00 **".
005600
005700* ------------- CONNECTION-TABLE, LOCAL TO THIS PROGRAM ----------*
005800 01  WK-C-LOCAL-CONNECTIONS.
005900     COPY RTCONNT.
006000
006100* --------------------- VALIDATION SWITCHES ----------------------*
006200 01  WK-C-VALIDATION-SW.
006300     05  WK-C-DATE-VALID-SW          PIC X(01) VALUE "N".
006400         88  WK-C-DATE-VALID                  VALUE "Y".
006500     05  WK-C-TIME-VALID-SW          PIC X(01) VALUE "N".
006600         88  WK-C-TIME-VALID                  VALUE "Y".
006700     05  WK-C-ORIGIN-FOUND-SW        PIC X(01) VALUE "N".
006800         88  WK-C-ORIGIN-FOUND                VALUE "Y".
006900     05  WK-C-DEST-FOUND-SW          PIC X(01) VALUE "N".
007000         88  WK-C-DEST-FOUND                  VALUE "Y".
007100     05  WK-C-MATCH-FOUND-SW         PIC X(01) VALUE "N".
007200         88  WK-C-MATCH-FOUND                  VALUE "Y".
007300     05  WK-C-TRIP-SERVICE-VALID-SW  PIC X(01) VALUE "N".
007400         88  WK-C-TRIP-SERVICE-VALID          VALUE "Y".
007500     05  WK-C-BROKEN-CHAIN-SW        PIC X(01) VALUE "N".
007600
007700* ----------------- DATE PARSE WORK AREA, 2 REDEFINES ------------*
007800 01  WK-C-DATE-WORK.
007900     05  WK-C-DATE-RAW               PIC X(10).
008000     05  WK-C-DATE-DASH-VIEW REDEFINES WK-C-DATE-RAW.
008100         10  WK-C-DATE-YYYY          PIC 9(04).
008200         10  FILLER                  PIC X(01).
008300         10  WK-C-DATE-MM            PIC 9(02).
008400         10  FILLER                  PIC X(01).
008500         10  WK-C-DATE-DD            PIC 9(02).
008600     05  WK-C-DATE-COMPACT-VIEW REDEFINES WK-C-DATE-RAW.
008700         10  WK-C-DATE-YYYYMMDD      PIC 9(08).
008800         10  FILLER                  PIC X(02).
008900 01  WK-N-TRAVEL-DATE                PIC 9(08).
009000
009100* ----------------- TIME PARSE WORK AREA, 1 REDEFINES ------------*
009200 01  WK-C-TIME-WORK.
009300     05  WK-C-TIME-RAW               PIC X(05).
009400     05  WK-C-TIME-PARTS REDEFINES WK-C-TIME-RAW.
009500         10  WK-C-TIME-HH            PIC X(02).
009600         10  FILLER                  PIC X(01).
009700         10  WK-C-TIME-MM            PIC X(02).
009800 01  WK-N-TIME-NUMERIC.
009900     05  WK-N-TIME-HH                PIC 9(02).
010000     05  WK-N-TIME-MM                PIC 9(02).
010100 01  WK-N-START-SEC                  PIC S9(07) COMP-3.
010200
010300* ----------------- STOP-NAME RESOLUTION WORK AREA ---------------*
010400 01  WK-C-NAME-WORK.
010500     05  WK-C-QUERY-NAME             PIC X(40).
010600     05  WK-C-NORM-NAME              PIC X(40).
010700     05  WK-C-NORM-TEMP              PIC X(40).
010800     05  WK-C-NORM-ORIGIN            PIC X(40).
010900     05  WK-C-NORM-DEST              PIC X(40).
011000     05  WK-C-SEARCH-NAME            PIC X(40).
011100     05  WK-C-FIND-STOP-ID           PIC X(20).
011200 01  WK-N-NAME-COUNTERS.
011300     05  WK-N-LEAD-SPACES            PIC 9(02) COMP.
011400     05  WK-N-SEARCH-LEN             PIC S9(02) COMP.
011500     05  WK-N-MATCH-IDX              PIC S9(05) COMP.
011600     05  WK-N-ORIGIN-STOP-IDX        PIC S9(05) COMP.
011700     05  WK-N-DEST-STOP-IDX          PIC S9(05) COMP.
011800     05  WK-N-FOUND-STOP-SUB         PIC S9(05) COMP.
011900
012000* ------------- WEEKDAY-FROM-DATE CALCULATION (ZELLER) ------------*
012100 01  WK-N-WEEKDAY-CALC.
012200     05  WK-N-YEAR                   PIC 9(04) COMP.
012300     05  WK-N-MONTH                  PIC 9(02) COMP.
012400     05  WK-N-DAY                    PIC 9(02) COMP.
012500     05  WK-N-ZM                     PIC 9(02) COMP.
012600     05  WK-N-ZY                     PIC 9(04) COMP.
012700     05  WK-N-ZY-CENT                PIC 9(02) COMP.
012800     05  WK-N-ZY-YY                  PIC 9(02) COMP.
012900     05  WK-N-Z-TERM1                PIC 9(03) COMP.
013000     05  WK-N-Z-TERM2                PIC 9(02) COMP.
013100     05  WK-N-Z-TERM3                PIC 9(02) COMP.
013200     05  WK-N-Z-RAW                  PIC 9(05) COMP.
013300     05  WK-N-Z-QUOT                 PIC 9(03) COMP.
013400     05  WK-N-Z-H                    PIC 9(01) COMP.
013500     05  WK-N-WEEKDAY-NUM            PIC 9(01) COMP.
013600
013700* ------------------- SERVICE-ID SET FOR THIS DATE -----------------*
013800 01  WK-C-SERVICE-SET.
013900     05  WK-N-SVC-COUNT              PIC S9(05) COMP.
014000     05  WK-C-SVC-ENTRY OCCURS 500 TIMES
014100                       INDEXED BY SVC-IDX.
014200         10  WK-C-SVC-ID             PIC X(20).
014300
014400* ------------------- CSA STATE, PARALLEL TO STOP-TABLE ------------*
014500 01  WK-N-CSA-STATE.
014600     05  WK-N-EARLIEST-ARRIVAL OCCURS 2000 TIMES
014700                               PIC S9(07) COMP-3.
014800     05  WK-N-PREV-CONNECTION  OCCURS 2000 TIMES
014900                               PIC S9(05) COMP.
015000 01  WK-N-CSA-COUNTERS.
015100     05  WK-N-STOP-SUB               PIC S9(05) COMP.
015200     05  WK-N-DEP-STOP-SUB           PIC S9(05) COMP.
015300     05  WK-N-ARR-STOP-SUB           PIC S9(05) COMP.
015400     05  WK-N-CONN-PTR               PIC S9(05) COMP.
015500     05  WK-N-CURRENT-STOP-SUB       PIC S9(05) COMP.
015600     05  WK-N-LEG-COUNT              PIC S9(03) COMP.
015700     05  WK-N-REV-SUB                PIC S9(03) COMP.
015800     05  WK-N-SOURCE-SUB             PIC S9(03) COMP.
015900     05  WK-N-WAIT-CALC              PIC S9(07) COMP-3.
016000     05  WK-C-FOUND-ROUTE-NAME       PIC X(40).
016100
016200* ------------------- SORT HOLD AREA (INSERTION SORT) --------------*
016300 01  WK-C-CONN-HOLD.
016400     05  WK-C-CONN-HOLD-TRIP-ID      PIC X(20).
016500     05  WK-C-CONN-HOLD-DEP-STOP     PIC X(20).
016600     05  WK-C-CONN-HOLD-ARR-STOP     PIC X(20).
016700     05  WK-N-CONN-HOLD-DEP-TIME     PIC S9(07).
016800     05  WK-N-CONN-HOLD-ARR-TIME     PIC S9(07).
016900     05  WK-C-CONN-HOLD-ROUTE-NAME   PIC X(40).
017000     05  FILLER                      PIC X(09).
017100
017200* --------------- RAW LEG LIST, BUILT DESTINATION-TO-ORIGIN --------*
017300 01  WK-C-RAW-LEG-TABLE.
017400     05  WK-N-RAW-LEG-COUNT          PIC S9(03) COMP.
017500     05  WK-C-RAW-LEG-ENTRY OCCURS 60 TIMES
017600                           INDEXED BY RAW-IDX.
017700         10  WK-C-RAW-TRIP-ID        PIC X(20).
017800         10  WK-C-RAW-ROUTE-NAME     PIC X(40).
017900         10  WK-C-RAW-DEP-STOP       PIC X(20).
018000         10  WK-C-RAW-ARR-STOP       PIC X(20).
018100         10  WK-N-RAW-DEP-TIME       PIC S9(07).
018200         10  WK-N-RAW-ARR-TIME       PIC S9(07).
018300
018400        EJECT
018500 LINKAGE SECTION.
018600*****************
018700     COPY RTCALCLK.
018800     COPY RTSTOPT.
018900     COPY RTSTIMT.
019000     COPY RTTRIPT.
019100     COPY RTCALT.
019200     COPY RTCALXT.
019300     COPY RTSEGT.
019400        EJECT
019500******************************************************************
019600 PROCEDURE DIVISION USING WK-C-CALC-RECORD
019700                          STOP-TABLE
019800                          STOP-TIME-TABLE
019900                          TRIP-TABLE
020000                          CALENDAR-TABLE
020100                          CALENDAR-EXCEPTION-TABLE
020200                          SEG-TABLE.
020300******************************************************************
020400 MAIN-MODULE.
020500     PERFORM A000-MAIN-PROCESSING
020600        THRU A099-MAIN-PROCESSING-EX.
020700     GOBACK.
020800
020900*-----------------------------------------------------------------*
021000 A000-MAIN-PROCESSING.
021100*-----------------------------------------------------------------*
021200     SET WK-C-CALC-ROUTE-NOT-FOUND   TO TRUE.
021300     MOVE SPACES                     TO WK-C-CALC-ERROR-TEXT.
021400     MOVE ZERO                       TO SEG-ROW-COUNT.
021500     PERFORM B000-PARSE-REQUEST-DATE
021600        THRU B099-PARSE-REQUEST-DATE-EX.
021700     IF  NOT WK-C-DATE-VALID
021800         MOVE "Ungueltiges Reisedatum."
021900                                     TO WK-C-CALC-ERROR-TEXT
022000         GO TO A099-MAIN-PROCESSING-EX
022100     END-IF.
022200     PERFORM B100-PARSE-REQUEST-TIME
022300        THRU B199-PARSE-REQUEST-TIME-EX.
022400     IF  NOT WK-C-TIME-VALID
022500         MOVE "Ungueltige Abfahrtszeit."
022600                                     TO WK-C-CALC-ERROR-TEXT
022700         GO TO A099-MAIN-PROCESSING-EX
022800     END-IF.
022900     PERFORM C000-RESOLVE-STOP-NAMES
023000        THRU C099-RESOLVE-STOP-NAMES-EX.
023100     IF  NOT WK-C-ORIGIN-FOUND
023200         MOVE "Startpunkt nicht gefunden."
023300                                     TO WK-C-CALC-ERROR-TEXT
023400         GO TO A099-MAIN-PROCESSING-EX
023500     END-IF.
023600     IF  NOT WK-C-DEST-FOUND
023700         MOVE "Zielpunkt nicht gefunden."
023800                                     TO WK-C-CALC-ERROR-TEXT
023900         GO TO A099-MAIN-PROCESSING-EX
024000     END-IF.
024100     IF  WK-N-ORIGIN-STOP-IDX = WK-N-DEST-STOP-IDX
024200         MOVE "Startpunkt und Zielpunkt sind identisch."
024300                                     TO WK-C-CALC-ERROR-TEXT
024400         GO TO A099-MAIN-PROCESSING-EX
024500     END-IF.
024600     PERFORM D000-BUILD-SERVICE-SET
024700        THRU D099-BUILD-SERVICE-SET-EX.
024800     PERFORM E000-BUILD-CONNECTION-TABLE
024900        THRU E099-BUILD-CONNECTION-TABLE-EX.
025000     PERFORM F000-SORT-CONNECTIONS
025100        THRU F099-SORT-CONNECTIONS-EX.
025200     PERFORM G000-RUN-CONNECTION-SCAN
025300        THRU G099-RUN-CONNECTION-SCAN-EX.
025400     IF  WK-N-EARLIEST-ARRIVAL(WK-N-DEST-STOP-IDX) >= 9999999
025500         MOVE "Keine Route gefunden - Ziel nicht erreichbar."
025600                                     TO WK-C-CALC-ERROR-TEXT
025700         GO TO A099-MAIN-PROCESSING-EX
025800     END-IF.
025900     PERFORM H000-RECONSTRUCT-LEGS
026000        THRU H099-RECONSTRUCT-LEGS-EX.
026100     IF  WK-C-BROKEN-CHAIN-SW = "Y"
026200         MOVE "Keine Route gefunden - Kette unterbrochen."
026300                                     TO WK-C-CALC-ERROR-TEXT
026400     ELSE
026500         SET WK-C-CALC-ROUTE-FOUND   TO TRUE
026600     END-IF.
026700*-----------------------------------------------------------------*
026800 A099-MAIN-PROCESSING-EX.
026900*-----------------------------------------------------------------*
027000     EXIT.
027100
027200*-----------------------------------------------------------------*
027300 B000-PARSE-REQUEST-DATE.
027400*-----------------------------------------------------------------*
027500     MOVE "N"                        TO WK-C-DATE-VALID-SW.
027600     MOVE ZERO                       TO WK-N-TRAVEL-DATE.
027700     MOVE WK-C-CALC-TRAVEL-DATE      TO WK-C-DATE-RAW.
027800     IF  WK-C-DATE-RAW(5:1) = "-"
027900         IF  WK-C-DATE-YYYY IS NUMERIC
027910             AND WK-C-DATE-MM   IS NUMERIC
027920             AND WK-C-DATE-DD   IS NUMERIC
028000             COMPUTE WK-N-TRAVEL-DATE =
028100                 (WK-C-DATE-YYYY * 10000)
028200               + (WK-C-DATE-MM   * 100)
028300               +  WK-C-DATE-DD
028400             MOVE "Y"                TO WK-C-DATE-VALID-SW
028500         END-IF
028600     ELSE
028700         IF  WK-C-DATE-YYYYMMDD IS NUMERIC
028800             MOVE WK-C-DATE-YYYYMMDD TO WK-N-TRAVEL-DATE
028900             MOVE "Y"                TO WK-C-DATE-VALID-SW
029000         END-IF
029100     END-IF.
029200*-----------------------------------------------------------------*
029300 B099-PARSE-REQUEST-DATE-EX.
029400*-----------------------------------------------------------------*
029500     EXIT.
029600
029700*-----------------------------------------------------------------*
029800 B100-PARSE-REQUEST-TIME.
029900*-----------------------------------------------------------------*
030000     MOVE "N"                        TO WK-C-TIME-VALID-SW.
030100     MOVE ZERO                       TO WK-N-START-SEC.
030200     MOVE WK-C-CALC-START-TIME       TO WK-C-TIME-RAW.
030300     MOVE WK-C-TIME-HH               TO WK-N-TIME-HH.
030400     MOVE WK-C-TIME-MM               TO WK-N-TIME-MM.
030500     IF  WK-N-TIME-HH IS NUMERIC AND WK-N-TIME-MM IS NUMERIC
030600         COMPUTE WK-N-START-SEC = (WK-N-TIME-HH * 3600)
030700                                 + (WK-N-TIME-MM * 60)
030800         MOVE "Y"                    TO WK-C-TIME-VALID-SW
030900     END-IF.
031000*-----------------------------------------------------------------*
031100 B199-PARSE-REQUEST-TIME-EX.
031200*-----------------------------------------------------------------*
031300     EXIT.
031400
031500*-----------------------------------------------------------------*
031600 C000-RESOLVE-STOP-NAMES.
031700*-----------------------------------------------------------------*
031800     MOVE "N"                        TO WK-C-ORIGIN-FOUND-SW.
031900     MOVE "N"                        TO WK-C-DEST-FOUND-SW.
032000     MOVE ZERO                       TO WK-N-ORIGIN-STOP-IDX
032100                                        WK-N-DEST-STOP-IDX.
032200     MOVE WK-C-CALC-ORIGIN-NAME      TO WK-C-QUERY-NAME.
032300     PERFORM C050-NORMALIZE-NAME
032400        THRU C059-NORMALIZE-NAME-EX.
032500     MOVE WK-C-NORM-NAME             TO WK-C-NORM-ORIGIN.
032600     MOVE WK-C-CALC-DEST-NAME        TO WK-C-QUERY-NAME.
032700     PERFORM C050-NORMALIZE-NAME
032800        THRU C059-NORMALIZE-NAME-EX.
032900     MOVE WK-C-NORM-NAME             TO WK-C-NORM-DEST.
033000*
033100     MOVE WK-C-NORM-ORIGIN           TO WK-C-SEARCH-NAME.
033200     PERFORM C100-FIND-EXACT-MATCH
033300        THRU C199-FIND-EXACT-MATCH-EX.
033400     IF  NOT WK-C-MATCH-FOUND
033500         PERFORM C200-FIND-PREFIX-MATCH
033600            THRU C299-FIND-PREFIX-MATCH-EX
033700     END-IF.
033800     IF  WK-C-MATCH-FOUND
033900         MOVE "Y"                    TO WK-C-ORIGIN-FOUND-SW
034000         MOVE WK-N-MATCH-IDX         TO WK-N-ORIGIN-STOP-IDX
034100     END-IF.
034200*
034300     MOVE WK-C-NORM-DEST             TO WK-C-SEARCH-NAME.
034400     PERFORM C100-FIND-EXACT-MATCH
034500        THRU C199-FIND-EXACT-MATCH-EX.
034600     IF  NOT WK-C-MATCH-FOUND
034700         PERFORM C200-FIND-PREFIX-MATCH
034800            THRU C299-FIND-PREFIX-MATCH-EX
034900     END-IF.
035000     IF  WK-C-MATCH-FOUND
035100         MOVE "Y"                    TO WK-C-DEST-FOUND-SW
035200         MOVE WK-N-MATCH-IDX         TO WK-N-DEST-STOP-IDX
035300     END-IF.
035400*-----------------------------------------------------------------*
035500 C099-RESOLVE-STOP-NAMES-EX.
035600*-----------------------------------------------------------------*
035700     EXIT.
035800
035900*-----------------------------------------------------------------*
036000 C050-NORMALIZE-NAME.
036100*-----------------------------------------------------------------*
036200     MOVE SPACES                     TO WK-C-NORM-NAME.
036300     MOVE WK-C-QUERY-NAME            TO WK-C-NORM-NAME.
036400     INSPECT WK-C-NORM-NAME
036500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
036600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036700     PERFORM C055-LEFT-JUSTIFY
036800        THRU C058-LEFT-JUSTIFY-EX.
036900*-----------------------------------------------------------------*
037000 C059-NORMALIZE-NAME-EX.
037100*-----------------------------------------------------------------*
037200     EXIT.
037300
037400*-----------------------------------------------------------------*
037500 C055-LEFT-JUSTIFY.
037600*-----------------------------------------------------------------*
037700     MOVE ZERO                       TO WK-N-LEAD-SPACES.
037800     INSPECT WK-C-NORM-NAME
037900         TALLYING WK-N-LEAD-SPACES FOR LEADING SPACE.
038000     IF  WK-N-LEAD-SPACES > 0 AND WK-N-LEAD-SPACES < 40
038100         MOVE WK-C-NORM-NAME(WK-N-LEAD-SPACES + 1 : 40 - WK-N-LEAD-SPACES)
038200                                     TO WK-C-NORM-TEMP
038300         MOVE SPACES                 TO WK-C-NORM-NAME
038400         MOVE WK-C-NORM-TEMP         TO WK-C-NORM-NAME
038500     END-IF.
038600*-----------------------------------------------------------------*
038700 C058-LEFT-JUSTIFY-EX.
038800*-----------------------------------------------------------------*
038900     EXIT.
039000
039100*-----------------------------------------------------------------*
039200 C100-FIND-EXACT-MATCH.
039300*-----------------------------------------------------------------*
039400     MOVE "N"                        TO WK-C-MATCH-FOUND-SW.
039500     MOVE ZERO                       TO WK-N-MATCH-IDX.
039600     IF  SP-ROW-COUNT > 0
039700         SET SP-IDX TO 1
039800         SEARCH SP-ENTRY
039900             AT END
040000                 CONTINUE
040100             WHEN SP-STOP-NAME-NORM(SP-IDX) = WK-C-SEARCH-NAME
040200                 MOVE "Y"            TO WK-C-MATCH-FOUND-SW
040300                 SET WK-N-MATCH-IDX  TO SP-IDX
040400         END-SEARCH
040500     END-IF.
040600*-----------------------------------------------------------------*
040700 C199-FIND-EXACT-MATCH-EX.
040800*-----------------------------------------------------------------*
040900     EXIT.
041000
041100*-----------------------------------------------------------------*
041200 C200-FIND-PREFIX-MATCH.
041300*-----------------------------------------------------------------*
041400     MOVE "N"                        TO WK-C-MATCH-FOUND-SW.
041500     MOVE ZERO                       TO WK-N-MATCH-IDX.
041600     MOVE ZERO                       TO WK-N-SEARCH-LEN.
041700     INSPECT WK-C-SEARCH-NAME
041800         TALLYING WK-N-SEARCH-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
041900     IF  WK-N-SEARCH-LEN > 0 AND SP-ROW-COUNT > 0
042000         SET SP-IDX TO 1
042100         SEARCH SP-ENTRY
042200             AT END
042300                 CONTINUE
042400             WHEN SP-STOP-NAME-NORM(SP-IDX) (1 : WK-N-SEARCH-LEN)
042500                     = WK-C-SEARCH-NAME (1 : WK-N-SEARCH-LEN)
042600                 MOVE "Y"            TO WK-C-MATCH-FOUND-SW
042700                 SET WK-N-MATCH-IDX  TO SP-IDX
042800         END-SEARCH
042900     END-IF.
043000*-----------------------------------------------------------------*
043100 C299-FIND-PREFIX-MATCH-EX.
043200*-----------------------------------------------------------------*
043300     EXIT.
043400
043500*-----------------------------------------------------------------*
043600 D000-BUILD-SERVICE-SET.
043700*-----------------------------------------------------------------*
043800*    RUT034 - DIENSTE-MENGE WIRD BEI JEDEM AUFRUF NEU GEBILDET.
043900     MOVE ZERO                       TO WK-N-SVC-COUNT.
044000     PERFORM D010-COMPUTE-WEEKDAY
044100        THRU D019-COMPUTE-WEEKDAY-EX.
044200     IF  CAL-ROW-COUNT > 0
044300         PERFORM D100-SCAN-CALENDAR-ROW
044400            THRU D199-SCAN-CALENDAR-ROW-EX
044500            VARYING CAL-IDX FROM 1 BY 1 UNTIL CAL-IDX > CAL-ROW-COUNT
044600     END-IF.
044700     IF  CDX-ROW-COUNT > 0
044800         PERFORM D200-APPLY-ADDED-EXCEPTION
044900            THRU D299-APPLY-ADDED-EXCEPTION-EX
045000            VARYING CDX-IDX FROM 1 BY 1 UNTIL CDX-IDX > CDX-ROW-COUNT
045100         PERFORM D300-APPLY-REMOVED-EXCEPTION
045200            THRU D399-APPLY-REMOVED-EXCEPTION-EX
045300            VARYING CDX-IDX FROM 1 BY 1 UNTIL CDX-IDX > CDX-ROW-COUNT
045400     END-IF.
045500*-----------------------------------------------------------------*
045600 D099-BUILD-SERVICE-SET-EX.
045700*-----------------------------------------------------------------*
045800     EXIT.
045900
046000*-----------------------------------------------------------------*
046100 D010-COMPUTE-WEEKDAY.
046200*-----------------------------------------------------------------*
046300*    RUT023 COMPANION - ZELLER'SCHE KONGRUENZ, H: 0=SAMSTAG ...
046400*    6=FREITAG, UMGERECHNET AUF 1=MONTAG ... 7=SONNTAG.
046500     COMPUTE WK-N-YEAR  = WK-N-TRAVEL-DATE / 10000.
046600     COMPUTE WK-N-MONTH = (WK-N-TRAVEL-DATE - (WK-N-YEAR * 10000))
046700                           / 100.
046800     COMPUTE WK-N-DAY   = WK-N-TRAVEL-DATE - (WK-N-YEAR * 10000)
046900                                           - (WK-N-MONTH * 100).
047000     IF  WK-N-MONTH < 3
047100         COMPUTE WK-N-ZM = WK-N-MONTH + 12
047200         COMPUTE WK-N-ZY = WK-N-YEAR - 1
047300     ELSE
047400         MOVE WK-N-MONTH             TO WK-N-ZM
047500         MOVE WK-N-YEAR              TO WK-N-ZY
047600     END-IF.
047700     COMPUTE WK-N-ZY-CENT = WK-N-ZY / 100.
047800     COMPUTE WK-N-ZY-YY   = WK-N-ZY - (WK-N-ZY-CENT * 100).
047900     COMPUTE WK-N-Z-TERM1 = (13 * (WK-N-ZM + 1)) / 5.
048000     COMPUTE WK-N-Z-TERM2 = WK-N-ZY-YY / 4.
048100     COMPUTE WK-N-Z-TERM3 = WK-N-ZY-CENT / 4.
048200     COMPUTE WK-N-Z-RAW   = WK-N-DAY + WK-N-Z-TERM1 + WK-N-ZY-YY
048300                             + WK-N-Z-TERM2 + WK-N-Z-TERM3
048400                             + (5 * WK-N-ZY-CENT).
048500     COMPUTE WK-N-Z-QUOT  = WK-N-Z-RAW / 7.
048600     COMPUTE WK-N-Z-H     = WK-N-Z-RAW - (WK-N-Z-QUOT * 7).
048700     EVALUATE WK-N-Z-H
048800         WHEN 0  MOVE 6 TO WK-N-WEEKDAY-NUM
048900         WHEN 1  MOVE 7 TO WK-N-WEEKDAY-NUM
049000         WHEN 2  MOVE 1 TO WK-N-WEEKDAY-NUM
049100         WHEN 3  MOVE 2 TO WK-N-WEEKDAY-NUM
049200         WHEN 4  MOVE 3 TO WK-N-WEEKDAY-NUM
049300         WHEN 5  MOVE 4 TO WK-N-WEEKDAY-NUM
049400         WHEN 6  MOVE 5 TO WK-N-WEEKDAY-NUM
049500     END-EVALUATE.
049600*-----------------------------------------------------------------*
049700 D019-COMPUTE-WEEKDAY-EX.
049800*-----------------------------------------------------------------*
049900     EXIT.
050000
050100*-----------------------------------------------------------------*
050200 D100-SCAN-CALENDAR-ROW.
050300*-----------------------------------------------------------------*
050400     IF  CAL-START-DATE(CAL-IDX) <= WK-N-TRAVEL-DATE
050500         AND WK-N-TRAVEL-DATE <= CAL-END-DATE(CAL-IDX)
050600         AND CAL-DAY-OF-WEEK(CAL-IDX, WK-N-WEEKDAY-NUM) = 1
050700         ADD 1                       TO WK-N-SVC-COUNT
050800         SET SVC-IDX                 TO WK-N-SVC-COUNT
050900         MOVE CAL-SERVICE-ID(CAL-IDX) TO WK-C-SVC-ID(SVC-IDX)
051000     END-IF.
051100*-----------------------------------------------------------------*
051200 D199-SCAN-CALENDAR-ROW-EX.
051300*-----------------------------------------------------------------*
051400     EXIT.
051500
051600*-----------------------------------------------------------------*
051700 D200-APPLY-ADDED-EXCEPTION.
051800*-----------------------------------------------------------------*
051900     IF  CDX-DATE(CDX-IDX) = WK-N-TRAVEL-DATE
052000         AND CDX-EXCEPTION-TYPE(CDX-IDX) = 1
052100         MOVE "N"                    TO WK-C-MATCH-FOUND-SW
052200         SET SVC-IDX TO 1
052300         SEARCH WK-C-SVC-ENTRY
052400             AT END
052500                 CONTINUE
052600             WHEN WK-C-SVC-ID(SVC-IDX) = CDX-SERVICE-ID(CDX-IDX)
052700                 MOVE "Y"            TO WK-C-MATCH-FOUND-SW
052800         END-SEARCH
052900         IF  NOT WK-C-MATCH-FOUND
053000             ADD 1                   TO WK-N-SVC-COUNT
053100             SET SVC-IDX             TO WK-N-SVC-COUNT
053200             MOVE CDX-SERVICE-ID(CDX-IDX) TO WK-C-SVC-ID(SVC-IDX)
053300         END-IF
053400     END-IF.
053500*-----------------------------------------------------------------*
053600 D299-APPLY-ADDED-EXCEPTION-EX.
053700*-----------------------------------------------------------------*
053800     EXIT.
053900
054000*-----------------------------------------------------------------*
054100 D300-APPLY-REMOVED-EXCEPTION.
054200*-----------------------------------------------------------------*
054300     IF  CDX-DATE(CDX-IDX) = WK-N-TRAVEL-DATE
054400         AND CDX-EXCEPTION-TYPE(CDX-IDX) = 2
054500         AND WK-N-SVC-COUNT > 0
054600         SET SVC-IDX TO 1
054700         SEARCH WK-C-SVC-ENTRY
054800             AT END
054900                 CONTINUE
055000             WHEN WK-C-SVC-ID(SVC-IDX) = CDX-SERVICE-ID(CDX-IDX)
055100                 MOVE WK-C-SVC-ID(WK-N-SVC-COUNT) TO WK-C-SVC-ID(SVC-IDX)
055200                 SUBTRACT 1          FROM WK-N-SVC-COUNT
055300         END-SEARCH
055400     END-IF.
055500*-----------------------------------------------------------------*
055600 D399-APPLY-REMOVED-EXCEPTION-EX.
055700*-----------------------------------------------------------------*
055800     EXIT.
055900
056000*-----------------------------------------------------------------*
056100 E000-BUILD-CONNECTION-TABLE.
056200*-----------------------------------------------------------------*
056300     MOVE ZERO                       TO CON-ROW-COUNT.
056400     IF  SXT-ROW-COUNT > 1
056500         PERFORM E100-SCAN-STOP-TIME-PAIR
056600            THRU E199-SCAN-STOP-TIME-PAIR-EX
056700            VARYING SXT-IDX FROM 1 BY 1
056800              UNTIL SXT-IDX > SXT-ROW-COUNT - 1
056900     END-IF.
057000*-----------------------------------------------------------------*
057100 E099-BUILD-CONNECTION-TABLE-EX.
057200*-----------------------------------------------------------------*
057300     EXIT.
057400
057500*-----------------------------------------------------------------*
057600 E100-SCAN-STOP-TIME-PAIR.
057700*-----------------------------------------------------------------*
057800*    ANNAHME (GTFS-NORMALFALL): DIE FAHRTZEITEN-DATEI HAELT DIE
057900*    ZEILEN JEDER FAHRT ZUSAMMEN, AUFSTEIGEND NACH SEQUENZ.
058000     SET SXT-IDX2 TO SXT-IDX.
058100     SET SXT-IDX2 UP BY 1.
058200     IF  SXT-TRIP-ID(SXT-IDX) = SXT-TRIP-ID(SXT-IDX2)
058300         PERFORM E110-CHECK-AND-ADD-CONNECTION
058400            THRU E119-CHECK-AND-ADD-CONNECTION-EX
058500     END-IF.
058600*-----------------------------------------------------------------*
058700 E199-SCAN-STOP-TIME-PAIR-EX.
058800*-----------------------------------------------------------------*
058900     EXIT.
059000
059100*-----------------------------------------------------------------*
059200 E110-CHECK-AND-ADD-CONNECTION.
059300*-----------------------------------------------------------------*
059400     IF  SXT-DEPARTURE-SEC(SXT-IDX) >= WK-N-START-SEC
059500         PERFORM E120-FIND-TRIP-INFO
059600            THRU E129-FIND-TRIP-INFO-EX
059700         IF  WK-C-TRIP-SERVICE-VALID
059800             PERFORM E130-ADD-CONNECTION
059900                THRU E139-ADD-CONNECTION-EX
060000         END-IF
060100     END-IF.
060200*-----------------------------------------------------------------*
060300 E119-CHECK-AND-ADD-CONNECTION-EX.
060400*-----------------------------------------------------------------*
060500     EXIT.
060600
060700*-----------------------------------------------------------------*
060800 E120-FIND-TRIP-INFO.
060900*-----------------------------------------------------------------*
061000     MOVE SPACES                     TO WK-C-FOUND-ROUTE-NAME.
061100     MOVE "N"                        TO WK-C-TRIP-SERVICE-VALID-SW.
061200     SET TRP-IDX TO 1.
061300     SEARCH TRP-ENTRY
061400         AT END
061500             CONTINUE
061600         WHEN TRP-TRIP-ID(TRP-IDX) = SXT-TRIP-ID(SXT-IDX)
061700             MOVE TRP-ROUTE-NAME(TRP-IDX) TO WK-C-FOUND-ROUTE-NAME
061800             SET SVC-IDX TO 1
061900             SEARCH WK-C-SVC-ENTRY
062000                 AT END
062100                     CONTINUE
062200                 WHEN WK-C-SVC-ID(SVC-IDX) = TRP-SERVICE-ID(TRP-IDX)
062300                     MOVE "Y"        TO WK-C-TRIP-SERVICE-VALID-SW
062400             END-SEARCH
062500     END-SEARCH.
062600*-----------------------------------------------------------------*
062700 E129-FIND-TRIP-INFO-EX.
062800*-----------------------------------------------------------------*
062900     EXIT.
063000
063100*-----------------------------------------------------------------*
063200 E130-ADD-CONNECTION.
063300*-----------------------------------------------------------------*
063400     ADD 1                           TO CON-ROW-COUNT.
063500     SET CON-IDX                     TO CON-ROW-COUNT.
063600     MOVE SXT-TRIP-ID(SXT-IDX)       TO CON-TRIP-ID(CON-IDX).
063700     MOVE SXT-STOP-ID(SXT-IDX)       TO CON-DEP-STOP(CON-IDX).
063800     MOVE SXT-STOP-ID(SXT-IDX2)      TO CON-ARR-STOP(CON-IDX).
063900     MOVE SXT-DEPARTURE-SEC(SXT-IDX) TO CON-DEP-TIME(CON-IDX).
064000     MOVE SXT-ARRIVAL-SEC(SXT-IDX2)  TO CON-ARR-TIME(CON-IDX).
064100     MOVE WK-C-FOUND-ROUTE-NAME      TO CON-ROUTE-NAME(CON-IDX).
064200*-----------------------------------------------------------------*
064300 E139-ADD-CONNECTION-EX.
064400*-----------------------------------------------------------------*
064500     EXIT.
064600
064700*-----------------------------------------------------------------*
064800 F000-SORT-CONNECTIONS.
064900*-----------------------------------------------------------------*
065000*    STABILER EINFUEGE-SORT AUFSTEIGEND NACH CON-DEP-TIME. DAS
065100*    ARBEITSGEBIET (WK-C-CONN-HOLD) UEBERNIMMT EINE KOPIE DES
065200*    AKTUELLEN SATZES, WAEHREND DIE VORHERGEHENDEN NACH RECHTS
065300*    GESCHOBEN WERDEN.
065400     IF  CON-ROW-COUNT > 1
065500         PERFORM F100-INSERTION-SORT-PASS
065600            THRU F199-INSERTION-SORT-PASS-EX
065700            VARYING CON-IDX FROM 2 BY 1 UNTIL CON-IDX > CON-ROW-COUNT
065800     END-IF.
065900*-----------------------------------------------------------------*
066000 F099-SORT-CONNECTIONS-EX.
066100*-----------------------------------------------------------------*
066200     EXIT.
066300
066400*-----------------------------------------------------------------*
066500 F100-INSERTION-SORT-PASS.
066600*-----------------------------------------------------------------*
066700     MOVE CON-ENTRY(CON-IDX)         TO WK-C-CONN-HOLD.
066800     SET CON-IDX2                    TO CON-IDX.
066900     PERFORM F110-SHIFT-ONE-SLOT
067000        THRU F119-SHIFT-ONE-SLOT-EX
067100        UNTIL CON-IDX2 = 1
067200           OR CON-DEP-TIME(CON-IDX2 - 1) <= WK-N-CONN-HOLD-DEP-TIME.
067300     MOVE WK-C-CONN-HOLD             TO CON-ENTRY(CON-IDX2).
067400*-----------------------------------------------------------------*
067500 F199-INSERTION-SORT-PASS-EX.
067600*-----------------------------------------------------------------*
067700     EXIT.
067800
067900*-----------------------------------------------------------------*
068000 F110-SHIFT-ONE-SLOT.
068100*-----------------------------------------------------------------*
068200     MOVE CON-ENTRY(CON-IDX2 - 1)    TO CON-ENTRY(CON-IDX2).
068300     SET CON-IDX2 DOWN BY 1.
068400*-----------------------------------------------------------------*
068500 F119-SHIFT-ONE-SLOT-EX.
068600*-----------------------------------------------------------------*
068700     EXIT.
068800
068900*-----------------------------------------------------------------*
069000 G000-RUN-CONNECTION-SCAN.
069100*-----------------------------------------------------------------*
069200     PERFORM G010-INITIALIZE-CSA-STATE
069300        THRU G019-INITIALIZE-CSA-STATE-EX.
069400     IF  CON-ROW-COUNT > 0
069500         PERFORM G100-SCAN-ONE-CONNECTION
069600            THRU G199-SCAN-ONE-CONNECTION-EX
069700            VARYING CON-IDX FROM 1 BY 1 UNTIL CON-IDX > CON-ROW-COUNT
069800     END-IF.
069900*-----------------------------------------------------------------*
070000 G099-RUN-CONNECTION-SCAN-EX.
070100*-----------------------------------------------------------------*
070200     EXIT.
070300
070400*-----------------------------------------------------------------*
070500 G010-INITIALIZE-CSA-STATE.
070600*-----------------------------------------------------------------*
070700     PERFORM G015-INIT-ONE-STOP
070800        THRU G018-INIT-ONE-STOP-EX
070900        VARYING WK-N-STOP-SUB FROM 1 BY 1 UNTIL WK-N-STOP-SUB > SP-ROW-COUNT.
071000     MOVE WK-N-START-SEC
071100                         TO WK-N-EARLIEST-ARRIVAL(WK-N-ORIGIN-STOP-IDX).
071200*-----------------------------------------------------------------*
071300 G019-INITIALIZE-CSA-STATE-EX.
071400*-----------------------------------------------------------------*
071500     EXIT.
071600
071700*-----------------------------------------------------------------*
071800 G015-INIT-ONE-STOP.
071900*-----------------------------------------------------------------*
072000     MOVE 9999999                    TO WK-N-EARLIEST-ARRIVAL(WK-N-STOP-SUB).
072100     MOVE ZERO                       TO WK-N-PREV-CONNECTION(WK-N-STOP-SUB).
072200*-----------------------------------------------------------------*
072300 G018-INIT-ONE-STOP-EX.
072400*-----------------------------------------------------------------*
072500     EXIT.
072600
072700*-----------------------------------------------------------------*
072800 G100-SCAN-ONE-CONNECTION.
072900*-----------------------------------------------------------------*
073000     MOVE CON-DEP-STOP(CON-IDX)      TO WK-C-FIND-STOP-ID.
073100     PERFORM I000-FIND-STOP-INDEX
073200        THRU I099-FIND-STOP-INDEX-EX.
073300     MOVE WK-N-FOUND-STOP-SUB        TO WK-N-DEP-STOP-SUB.
073400     MOVE CON-ARR-STOP(CON-IDX)      TO WK-C-FIND-STOP-ID.
073500     PERFORM I000-FIND-STOP-INDEX
073600        THRU I099-FIND-STOP-INDEX-EX.
073700     MOVE WK-N-FOUND-STOP-SUB        TO WK-N-ARR-STOP-SUB.
073800     IF  WK-N-DEP-STOP-SUB > 0 AND WK-N-ARR-STOP-SUB > 0
073900         IF  WK-N-EARLIEST-ARRIVAL(WK-N-DEP-STOP-SUB)
074000                 <= CON-DEP-TIME(CON-IDX)
074100             AND CON-ARR-TIME(CON-IDX)
074200                 < WK-N-EARLIEST-ARRIVAL(WK-N-ARR-STOP-SUB)
074300             MOVE CON-ARR-TIME(CON-IDX)
074400                     TO WK-N-EARLIEST-ARRIVAL(WK-N-ARR-STOP-SUB)
074500             SET WK-N-PREV-CONNECTION(WK-N-ARR-STOP-SUB) TO CON-IDX
074600         END-IF
074700     END-IF.
074800*-----------------------------------------------------------------*
074900 G199-SCAN-ONE-CONNECTION-EX.
075000*-----------------------------------------------------------------*
075100     EXIT.
075200
075300*-----------------------------------------------------------------*
075400 H000-RECONSTRUCT-LEGS.
075500*-----------------------------------------------------------------*
075600     MOVE ZERO                       TO SEG-ROW-COUNT WK-N-RAW-LEG-COUNT
075700                                        WK-N-LEG-COUNT.
075800     MOVE "N"                        TO WK-C-BROKEN-CHAIN-SW.
075900     MOVE WK-N-DEST-STOP-IDX         TO WK-N-CURRENT-STOP-SUB.
076000     PERFORM H100-WALK-BACK-ONE-CONNECTION
076100        THRU H199-WALK-BACK-ONE-CONNECTION-EX
076200        UNTIL WK-N-CURRENT-STOP-SUB = WK-N-ORIGIN-STOP-IDX
076300           OR WK-C-BROKEN-CHAIN-SW = "Y"
076400           OR WK-N-LEG-COUNT > 60.
076500     IF  WK-N-CURRENT-STOP-SUB NOT = WK-N-ORIGIN-STOP-IDX
076600         MOVE "Y"                    TO WK-C-BROKEN-CHAIN-SW
076700     END-IF.
076800     IF  WK-C-BROKEN-CHAIN-SW NOT = "Y"
076900         PERFORM H200-REVERSE-LEG-LIST
077000            THRU H299-REVERSE-LEG-LIST-EX
077100         PERFORM H300-COMPUTE-WAIT-TIMES
077200            THRU H399-COMPUTE-WAIT-TIMES-EX
077300     END-IF.
077400*-----------------------------------------------------------------*
077500 H099-RECONSTRUCT-LEGS-EX.
077600*-----------------------------------------------------------------*
077700     EXIT.
077800
077900*-----------------------------------------------------------------*
078000 H100-WALK-BACK-ONE-CONNECTION.
078100*-----------------------------------------------------------------*
078200     MOVE WK-N-PREV-CONNECTION(WK-N-CURRENT-STOP-SUB) TO WK-N-CONN-PTR.
078300     IF  WK-N-CONN-PTR = 0
078400         MOVE "Y"                    TO WK-C-BROKEN-CHAIN-SW
078500     ELSE
078600         SET CON-IDX                 TO WK-N-CONN-PTR
078700         ADD 1                       TO WK-N-RAW-LEG-COUNT
078800         SET RAW-IDX                 TO WK-N-RAW-LEG-COUNT
078900         MOVE CON-TRIP-ID(CON-IDX)   TO WK-C-RAW-TRIP-ID(RAW-IDX)
079000         MOVE CON-ROUTE-NAME(CON-IDX) TO WK-C-RAW-ROUTE-NAME(RAW-IDX)
079100         MOVE CON-DEP-STOP(CON-IDX)  TO WK-C-RAW-DEP-STOP(RAW-IDX)
079200         MOVE CON-ARR-STOP(CON-IDX)  TO WK-C-RAW-ARR-STOP(RAW-IDX)
079300         MOVE CON-DEP-TIME(CON-IDX)  TO WK-N-RAW-DEP-TIME(RAW-IDX)
079400         MOVE CON-ARR-TIME(CON-IDX)  TO WK-N-RAW-ARR-TIME(RAW-IDX)
079500         MOVE CON-DEP-STOP(CON-IDX)  TO WK-C-FIND-STOP-ID
079600         PERFORM I000-FIND-STOP-INDEX
079700            THRU I099-FIND-STOP-INDEX-EX
079800         MOVE WK-N-FOUND-STOP-SUB    TO WK-N-CURRENT-STOP-SUB
079900         ADD 1                       TO WK-N-LEG-COUNT
080000     END-IF.
080100*-----------------------------------------------------------------*
080200 H199-WALK-BACK-ONE-CONNECTION-EX.
080300*-----------------------------------------------------------------*
080400     EXIT.
080500
080600*-----------------------------------------------------------------*
080700 H200-REVERSE-LEG-LIST.
080800*-----------------------------------------------------------------*
080900     MOVE WK-N-RAW-LEG-COUNT         TO SEG-ROW-COUNT.
081000     PERFORM H210-COPY-ONE-LEG
081100        THRU H219-COPY-ONE-LEG-EX
081200        VARYING WK-N-REV-SUB FROM 1 BY 1
081300          UNTIL WK-N-REV-SUB > WK-N-RAW-LEG-COUNT.
081400*-----------------------------------------------------------------*
081500 H299-REVERSE-LEG-LIST-EX.
081600*-----------------------------------------------------------------*
081700     EXIT.
081800
081900*-----------------------------------------------------------------*
082000 H210-COPY-ONE-LEG.
082100*-----------------------------------------------------------------*
082200     COMPUTE WK-N-SOURCE-SUB = WK-N-RAW-LEG-COUNT - WK-N-REV-SUB + 1.
082300     SET RAW-IDX                     TO WK-N-SOURCE-SUB.
082400     SET SEG-IDX                     TO WK-N-REV-SUB.
082500     MOVE WK-C-RAW-TRIP-ID(RAW-IDX)      TO SEG-TRIP-ID(SEG-IDX).
082600     MOVE WK-C-RAW-ROUTE-NAME(RAW-IDX)   TO SEG-ROUTE-NAME(SEG-IDX).
082700     MOVE WK-C-RAW-DEP-STOP(RAW-IDX)     TO SEG-DEP-STOP(SEG-IDX).
082800     MOVE WK-C-RAW-ARR-STOP(RAW-IDX)     TO SEG-ARR-STOP(SEG-IDX).
082900     MOVE WK-N-RAW-DEP-TIME(RAW-IDX)     TO SEG-DEP-TIME(SEG-IDX).
083000     MOVE WK-N-RAW-ARR-TIME(RAW-IDX)     TO SEG-ARR-TIME(SEG-IDX).
083100     MOVE ZERO                           TO SEG-WAIT-TIME(SEG-IDX).
083200     PERFORM H220-RESOLVE-STOP-NAMES-FOR-LEG
083300        THRU H229-RESOLVE-STOP-NAMES-FOR-LEG-EX.
083400*-----------------------------------------------------------------*
083500 H219-COPY-ONE-LEG-EX.
083600*-----------------------------------------------------------------*
083700     EXIT.
083800
083900*-----------------------------------------------------------------*
084000 H220-RESOLVE-STOP-NAMES-FOR-LEG.
084100*-----------------------------------------------------------------*
084200     MOVE SEG-DEP-STOP(SEG-IDX)      TO WK-C-FIND-STOP-ID.
084300     PERFORM I000-FIND-STOP-INDEX
084400        THRU I099-FIND-STOP-INDEX-EX.
084500     IF  WK-N-FOUND-STOP-SUB > 0
084600         MOVE SP-STOP-NAME(WK-N-FOUND-STOP-SUB)
084700                                     TO SEG-DEP-STOP-NAME(SEG-IDX)
084800     END-IF.
084900     MOVE SEG-ARR-STOP(SEG-IDX)      TO WK-C-FIND-STOP-ID.
085000     PERFORM I000-FIND-STOP-INDEX
085100        THRU I099-FIND-STOP-INDEX-EX.
085200     IF  WK-N-FOUND-STOP-SUB > 0
085300         MOVE SP-STOP-NAME(WK-N-FOUND-STOP-SUB)
085400                                     TO SEG-ARR-STOP-NAME(SEG-IDX)
085500     END-IF.
085600*-----------------------------------------------------------------*
085700 H229-RESOLVE-STOP-NAMES-FOR-LEG-EX.
085800*-----------------------------------------------------------------*
085900     EXIT.
086000
086100*-----------------------------------------------------------------*
086200 H300-COMPUTE-WAIT-TIMES.
086300*-----------------------------------------------------------------*
086400     IF  SEG-ROW-COUNT > 1
086500         PERFORM H310-COMPUTE-ONE-WAIT
086600            THRU H319-COMPUTE-ONE-WAIT-EX
086700            VARYING SEG-IDX FROM 2 BY 1 UNTIL SEG-IDX > SEG-ROW-COUNT
086800     END-IF.
086900*-----------------------------------------------------------------*
087000 H399-COMPUTE-WAIT-TIMES-EX.
087100*-----------------------------------------------------------------*
087200     EXIT.
087300
087400*-----------------------------------------------------------------*
087500 H310-COMPUTE-ONE-WAIT.
087600*-----------------------------------------------------------------*
087700     IF  SEG-ARR-STOP(SEG-IDX - 1) = SEG-DEP-STOP(SEG-IDX)
087800         COMPUTE WK-N-WAIT-CALC = SEG-DEP-TIME(SEG-IDX)
087900                                - SEG-ARR-TIME(SEG-IDX - 1)
088000         IF  WK-N-WAIT-CALC < 0
088100             MOVE ZERO               TO WK-N-WAIT-CALC
088200         END-IF
088300         MOVE WK-N-WAIT-CALC         TO SEG-WAIT-TIME(SEG-IDX)
088400     ELSE
088500         MOVE ZERO                   TO SEG-WAIT-TIME(SEG-IDX)
088600     END-IF.
088700*-----------------------------------------------------------------*
088800 H319-COMPUTE-ONE-WAIT-EX.
088900*-----------------------------------------------------------------*
089000     EXIT.
089100
089200*-----------------------------------------------------------------*
089300 I000-FIND-STOP-INDEX.
089400*-----------------------------------------------------------------*
089500     MOVE ZERO                       TO WK-N-FOUND-STOP-SUB.
089600     SET SP-IDX TO 1.
089700     SEARCH SP-ENTRY
089800         AT END
089900             CONTINUE
090000         WHEN SP-STOP-ID(SP-IDX) = WK-C-FIND-STOP-ID
090100             SET WK-N-FOUND-STOP-SUB TO SP-IDX
090200     END-SEARCH.
090300*-----------------------------------------------------------------*
090400 I099-FIND-STOP-INDEX-EX.
090500*-----------------------------------------------------------------*
090600     EXIT.
090700
090800******************************************************************
090900*************** END OF PROGRAM SOURCE - RUTCALC00 ***************
091000******************************************************************
