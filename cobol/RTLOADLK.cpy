000100*----------------------------------------------------------------*
000200* RTLOADLK.cpybk
000300*----------------------------------------------------------------*
000400* LINKAGE RECORD FOR THE CALL TO RUTLOAD0.  THE SIX TABLES
000500* THEMSELVES ARE PASSED AS SEPARATE USING PARAMETERS (BY
000600* REFERENCE); THIS RECORD CARRIES ONLY THE LOAD OUTCOME.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001100*----------------------------------------------------------------*
001200 01  WK-C-LOAD-RECORD.
001300     05  WK-C-LOAD-INPUT.
001400         10  FILLER                 PIC X(01).
001500     05  WK-C-LOAD-OUTPUT.
001600         10  WK-C-LOAD-OK-SW        PIC X(01).
001700             88  WK-C-LOAD-OK               VALUE "Y".
001800             88  WK-C-LOAD-FAILED            VALUE "N".
001900         10  WK-C-LOAD-ERROR-CD     PIC X(07).
002000         10  WK-C-LOAD-FILE         PIC X(10).
002100         10  FILLER                 PIC X(20).
