000100*----------------------------------------------------------------*
000200* RTSTOPT.cpybk
000300*----------------------------------------------------------------*
000400* STOP-TABLE - ONE ENTRY PER HALTESTELLE/BAHNHOF READ FROM THE
000500* STOPS FILE.  BUILT ONCE BY RUTLOAD0, READ-ONLY THEREAFTER.
000600*----------------------------------------------------------------*
000700* I-O FORMAT:  STOP-TABLE-ENTRY  FROM FILE  RUTSTOP
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------*
001100* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001200* RUT022 - WIDMER  - 11/03/1999 - ADD ST-STOP-NAME-NORM SO THE
001300*                    NAME-RESOLUTION SEARCH IN RUTCALC00 DOES
001400*                    NOT RE-TRIM/RE-FOLD THE NAME ON EVERY PASS.
001500*----------------------------------------------------------------*
001600 01  STOP-TABLE.
001700     05  SP-ROW-COUNT             PIC S9(05) COMP.
001800     05  SP-ENTRY OCCURS 2000 TIMES
001900                  INDEXED BY SP-IDX, SP-IDX2.
002000         10  SP-STOP-ID           PIC X(20).
002100*                                 UNIQUE STOP IDENTIFIER
002200         10  SP-STOP-NAME         PIC X(40).
002300*                                 DISPLAY NAME OF THE STOP
002400         10  SP-PARENT-STATION    PIC X(20).
002500*                                 ID OF PARENT STATION, MAY BE BLANK
002600         10  SP-STOP-NAME-NORM    PIC X(40).
002700*                                 TRIMMED, UPPER-CASED COPY OF NAME
002800         10  FILLER               PIC X(10).
