000000*************************
000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     RUTDRV00.
000400 AUTHOR.         R HAUSER.
000500 INSTALLATION.   OPTIMALROUTE.CH - FAHRPLANDIENST.
000600 DATE-WRITTEN.   04 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY.       INTERN - NUR FUER DEN BETRIEBSGEBRAUCH.
000900*
001000*DESCRIPTION :  HAUPTPROGRAMM DES FAHRPLAN-AUSWERTUNGSLAUFS.
001100*               RUFT RUTLOAD0 EINMAL ZUM AUFBAU DER TABELLEN IM
001200*               SPEICHER, DANACH RUTCALC00/RUTFMT00 FUER DIE FEST
001300*               HINTERLEGTE PROBEANFRAGE, UND ZULETZT DREIMAL
001400*               RUTANLZ00 FUER DIE DREI GESAMTAUSWERTUNGEN.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* RUT005 - HAUSER  - 04/02/1991 - NEUERSTELLUNG.
002000*-----------------------------------------------------------------
002100* RUT027 - WIDMER  - 19/10/2000 - NACH RUTCALC00 WIRD BEI NICHT
002200*                    GEFUNDENER ROUTE DER FEHLERTEXT AUS
002300*                    WK-C-CALC-ERROR-TEXT MIT AUSGEGEBEN.
002400*-----------------------------------------------------------------
002500* RUT038 - BRUNNER - 22/08/2001 - LAUF WIRD ABGEBROCHEN (KEINE
002600*                    AUSWERTUNGEN), WENN DER TABELLENAUFBAU IN
002700*                    RUTLOAD0 FEHLSCHLAEGT.
002800*-----------------------------------------------------------------
002900* RUT041 - WIDMER  - 09/11/1998 - JAHR-2000-PRUEFUNG: DAS
003000*                    PROBEDATUM 2025-12-15 IST VIERSTELLIG
003100*                    HINTERLEGT, KEINE AENDERUNG ERFORDERLICH.
003200*-----------------------------------------------------------------
003300        EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004100                  UPSI-0 IS UPSI-SWITCH-0
004200                      ON  STATUS IS U0-ON
004300                      OFF STATUS IS U0-OFF.
004400        EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24) VALUE
005200     "** PROGRAM RUTDRV00 **".
005300
005400* --------------- BANNER / TITLE PRINT AREA, 3 REDEFINES ----------*
005500 01  WK-C-BANNER-LINE                PIC X(80).
005600
005700 01  WK-C-BANNER-TITLE REDEFINES WK-C-BANNER-LINE.
005800     05  WK-C-BANNER-TEXT            PIC X(60).
005900     05  FILLER                      PIC X(20) VALUE SPACES.
006000
006050 01  WK-C-BANNER-TWO-COL REDEFINES WK-C-BANNER-LINE.
006060     05  WK-C-BANNER-LABEL           PIC X(20).
006070     05  WK-C-BANNER-VALUE           PIC X(60).
006080
006100 01  WK-C-TOP-BANNER                 PIC X(80) VALUE ALL "=".
006150
006160* --------------- PROBEDATUM, ISO- UND SCHWEIZER ANSICHT ----------*
006170 01  WK-C-SAMPLE-DATE-ISO            PIC X(10) VALUE "2025-12-15".
006180 01  WK-C-SAMPLE-DATE-PARTS REDEFINES WK-C-SAMPLE-DATE-ISO.
006190     05  WK-C-SAMPLE-YEAR            PIC X(04).
006200     05  FILLER                      PIC X(01).
006210     05  WK-C-SAMPLE-MONTH           PIC X(02).
006220     05  FILLER                      PIC X(01).
006230     05  WK-C-SAMPLE-DAY             PIC X(02).
006240 01  WK-C-SAMPLE-DATE-SWISS          PIC X(10).
006250
006300* --------------- LINKAGE RECORDS FOR THE CALLED PROGRAMS ---------*
006400     COPY RTLOADLK.
006500     COPY RTCALCLK.
006600     COPY RTFMTLK.
006700     COPY RTANLZLK.
006800
006900* --------------- SIX DATA TABLES PASSED BY REFERENCE -------------*
007000* (DIESE KOPIEN SIND DIE EINZIGEN ECHTEN TABELLEN IM LAUF; ALLE
007100*  GERUFENEN PROGRAMME ARBEITEN NUR AUF DEN HIER UEBERGEBENEN
007200*  BEREICHEN, NIE AUF EIGENEN KOPIEN.)
007300     COPY RTSTOPT.
007400     COPY RTSTIMT.
007500     COPY RTTRIPT.
007600     COPY RTCALT.
007700     COPY RTCALXT.
007800     COPY RTSEGT.
007900
008000* --------------- FIXED SAMPLE REQUEST / WORK AREA -----------------*
008100 01  WK-N-ANLZ-PASS-SUB              PIC 9(01) COMP.
008200 01  WK-C-ANLZ-CODE-TABLE.
008300     05  WK-C-ANLZ-CODE-ENTRY OCCURS 3 TIMES
008400                                     PIC X(01)
008500                                     VALUE "1", "2", "3".
008600        EJECT
009100 LINKAGE SECTION.
009200*****************
009300*    KEINE LINKAGE - RUTDRV00 IST DAS HAUPTPROGRAMM DES LAUFS.
009400        EJECT
009500******************************************************************
009600 PROCEDURE DIVISION.
009700******************************************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PRINT-BANNER
010000        THRU A099-PRINT-BANNER-EX.
010100     PERFORM B000-LOAD-ALL-TABLES
010200        THRU B099-LOAD-ALL-TABLES-EX.
010300     IF  WK-C-LOAD-OK
010400         PERFORM C000-RUN-SAMPLE-REQUEST
010500            THRU C099-RUN-SAMPLE-REQUEST-EX
010600         PERFORM D000-RUN-ANALYSES
010700            THRU D099-RUN-ANALYSES-EX
010800     ELSE
010900         PERFORM Y900-ABNORMAL-TERMINATION
011000            THRU Y999-ABNORMAL-TERMINATION-EX
011100     END-IF.
011200     PERFORM Z000-PRINT-CLOSING-BANNER
011300        THRU Z099-PRINT-CLOSING-BANNER-EX.
011400     GOBACK.
011500
011600*-----------------------------------------------------------------*
011700 A000-PRINT-BANNER.
011800*-----------------------------------------------------------------*
011900     DISPLAY WK-C-TOP-BANNER.
012000     MOVE SPACES                     TO WK-C-BANNER-LINE.
012100     MOVE "OPTIMALROUTE.CH - FAHRPLAN-AUSWERTUNGSLAUF"
012200                                     TO WK-C-BANNER-TEXT.
012300     DISPLAY WK-C-BANNER-LINE.
012400     DISPLAY WK-C-TOP-BANNER.
012500*-----------------------------------------------------------------*
012600 A099-PRINT-BANNER-EX.
012700*-----------------------------------------------------------------*
012800     EXIT.
012900
013000*-----------------------------------------------------------------*
013100 B000-LOAD-ALL-TABLES.
013200*-----------------------------------------------------------------*
013300     MOVE SPACES                     TO WK-C-LOAD-RECORD.
013400     CALL "RUTLOAD0" USING WK-C-LOAD-RECORD
013500                           STOP-TABLE
013600                           STOP-TIME-TABLE
013700                           TRIP-TABLE
013800                           CALENDAR-TABLE
013900                           CALENDAR-EXCEPTION-TABLE.
014000*-----------------------------------------------------------------*
014100 B099-LOAD-ALL-TABLES-EX.
014200*-----------------------------------------------------------------*
014300     EXIT.
014400
014500*-----------------------------------------------------------------*
014600 C000-RUN-SAMPLE-REQUEST.
014700*-----------------------------------------------------------------*
014800*    FEST HINTERLEGTE PROBEANFRAGE FUER DIESEN LAUF.
014810     STRING WK-C-SAMPLE-DAY   DELIMITED BY SIZE
014820            "."               DELIMITED BY SIZE
014830            WK-C-SAMPLE-MONTH DELIMITED BY SIZE
014840            "."               DELIMITED BY SIZE
014850            WK-C-SAMPLE-YEAR  DELIMITED BY SIZE
014860       INTO WK-C-SAMPLE-DATE-SWISS.
014870     MOVE SPACES                     TO WK-C-BANNER-LINE.
014880     MOVE "PROBEANFRAGE VOM:"        TO WK-C-BANNER-LABEL.
014890     MOVE WK-C-SAMPLE-DATE-SWISS     TO WK-C-BANNER-VALUE.
014895     DISPLAY WK-C-BANNER-LINE.
014900     MOVE SPACES                     TO WK-C-CALC-RECORD.
015000     MOVE "Basel SBB"                TO WK-C-CALC-ORIGIN-NAME.
015100     MOVE "Zürich HB"                TO WK-C-CALC-DEST-NAME.
015200     MOVE "2025-12-15"               TO WK-C-CALC-TRAVEL-DATE.
015300     MOVE "08:00"                    TO WK-C-CALC-START-TIME.
015400     CALL "RUTCALC00" USING WK-C-CALC-RECORD
015500                            STOP-TABLE
015600                            STOP-TIME-TABLE
015700                            TRIP-TABLE
015800                            CALENDAR-TABLE
015900                            CALENDAR-EXCEPTION-TABLE
016000                            SEG-TABLE.
016100     MOVE SPACES                     TO WK-C-FMT-RECORD.
016200     IF  WK-C-CALC-ROUTE-FOUND
016300         SET WK-C-FMT-ROUTE-FOUND    TO TRUE
016400     ELSE
016500         SET WK-C-FMT-ROUTE-NOT-FOUND TO TRUE
016600         MOVE WK-C-CALC-ERROR-TEXT   TO WK-C-FMT-ERROR-TEXT
016700     END-IF.
016800     CALL "RUTFMT00" USING WK-C-FMT-RECORD
016900                           SEG-TABLE.
017000*    RUT027 - BEI NICHT GEFUNDENER ROUTE ZUSAETZLICH DEN GRUND
017100*             AUS RUTCALC00 AUSGEBEN.
017200     IF  WK-C-CALC-ROUTE-NOT-FOUND
017300         DISPLAY "GRUND: " WK-C-CALC-ERROR-TEXT
017400     END-IF.
017500*-----------------------------------------------------------------*
017600 C099-RUN-SAMPLE-REQUEST-EX.
017700*-----------------------------------------------------------------*
017800     EXIT.
017900
018000*-----------------------------------------------------------------*
018100 D000-RUN-ANALYSES.
018200*-----------------------------------------------------------------*
018300     PERFORM D100-RUN-ONE-ANALYSIS
018400        THRU D199-RUN-ONE-ANALYSIS-EX
018500        VARYING WK-N-ANLZ-PASS-SUB FROM 1 BY 1
018600           UNTIL WK-N-ANLZ-PASS-SUB > 3.
018700*-----------------------------------------------------------------*
018800 D099-RUN-ANALYSES-EX.
018900*-----------------------------------------------------------------*
019000     EXIT.
019100
019200*-----------------------------------------------------------------*
019300 D100-RUN-ONE-ANALYSIS.
019400*-----------------------------------------------------------------*
019500     MOVE SPACES                     TO WK-C-ANLZ-RECORD.
019600     MOVE WK-C-ANLZ-CODE-ENTRY(WK-N-ANLZ-PASS-SUB)
019700                                     TO WK-C-ANLZ-FUNCTION-CD.
019800     CALL "RUTANLZ00" USING WK-C-ANLZ-RECORD
019900                            STOP-TABLE
020000                            STOP-TIME-TABLE
020100                            TRIP-TABLE.
020200*-----------------------------------------------------------------*
020300 D199-RUN-ONE-ANALYSIS-EX.
020400*-----------------------------------------------------------------*
020500     EXIT.
020600
020700*-----------------------------------------------------------------*
020800 Y900-ABNORMAL-TERMINATION.
020900*-----------------------------------------------------------------*
021000*    RUT038 - TABELLENAUFBAU FEHLGESCHLAGEN, KEINE AUSWERTUNGEN.
021100     DISPLAY "*** TABELLENAUFBAU FEHLGESCHLAGEN ***".
021200     DISPLAY "DATEI:  " WK-C-LOAD-FILE.
021300     DISPLAY "STATUS: " WK-C-LOAD-ERROR-CD.
021400*-----------------------------------------------------------------*
021500 Y999-ABNORMAL-TERMINATION-EX.
021600*-----------------------------------------------------------------*
021700     EXIT.
021800
021900*-----------------------------------------------------------------*
022000 Z000-PRINT-CLOSING-BANNER.
022100*-----------------------------------------------------------------*
022200     DISPLAY WK-C-TOP-BANNER.
022300     DISPLAY "LAUFENDE ENDE - OPTIMALROUTE.CH".
022400     DISPLAY WK-C-TOP-BANNER.
022500*-----------------------------------------------------------------*
022600 Z099-PRINT-CLOSING-BANNER-EX.
022700*-----------------------------------------------------------------*
022800     EXIT.
022900
023000******************************************************************
023100*************** END OF PROGRAM SOURCE - RUTDRV00 *****************
023200******************************************************************
