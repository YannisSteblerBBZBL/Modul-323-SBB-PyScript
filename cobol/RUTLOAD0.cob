000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RUTLOAD0.
000500 AUTHOR.         R HAUSER.
000600 INSTALLATION.   OPTIMALROUTE.CH - FAHRPLANDIENST.
000700 DATE-WRITTEN.   04 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       INTERN - NUR FUER DEN BETRIEBSGEBRAUCH.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - LAEDT DIE SECHS GTFS-DATEIEN
001200*               (HALTESTELLEN, FAHRTZEITEN, FAHRTEN, LINIEN,
001300*               FAHRPLAN UND FAHRPLAN-AUSNAHMEN) IN DIE
001400*               GEMEINSAMEN ARBEITSTABELLEN UND VERKNUEPFT DEN
001500*               LINENNAMEN MIT JEDER FAHRT.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* RUT001 - HAUSER  - 04/02/1991 - NEUERSTELLUNG.
002100*-----------------------------------------------------------------
002150* RUT006 - HAUSER  - 22/09/1993 - UHRZEIT-PRUEFUNG AUF NUMERISCH
002160*                    ZUSAMMENGEFASST (EIN TEST STATT DREI, SIEHE
002170*                    WK-N-CLOCK-NUMERIC-FLAT).
002180*-----------------------------------------------------------------
002200* RUT009 - HAUSER  - 17/06/1994 - SXT-ROW-COUNT VON S9(04) AUF
002300*                    S9(05) ERWEITERT (SIEHE RTSTIMT.cpybk).
002400*-----------------------------------------------------------------
002450* RUT014 - WIDMER  - 19/09/1996 - LEERE ODER NICHT LESBARE
002460*                    UHRZEIT WIRD ZU NULL KONVERTIERT STATT
002470*                    DAS PROGRAMM ABBRECHEN ZU LASSEN.
002480*-----------------------------------------------------------------
002500* RUT017 - WIDMER  - 08/01/1997 - LINIENNAME "UNBEKANNT" WENN
002600*                    KURZ- UND LANGNAME BEIDE LEER SIND.
002700*-----------------------------------------------------------------
002800* RUT022 - WIDMER  - 11/03/1999 - NORMALISIERTEN HALTESTELLEN-
002900*                    NAMEN BEIM LADEN VORBERECHNEN (SP-STOP-
003000*                    NAME-NORM), DAMIT RUTCALC00 NICHT JEDESMAL
003100*                    NEU TRIMMEN UND KONVERTIEREN MUSS.
003200*-----------------------------------------------------------------
003300* RUT040 - Y2K     - 09/11/1998 - JAHR-2000-ABKLAERUNG: ALLE
003400*                    DATUMSFELDER SIND BEREITS 9(08) YYYYMMDD,
003500*                    KEINE AENDERUNG ERFORDERLICH. GEPRUEFT UND
003600*                    ABGENOMMEN.
003700*-----------------------------------------------------------------
003800        EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004600                  UPSI-0 IS UPSI-SWITCH-0
004700                      ON  STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RUTSTOP  ASSIGN TO RUTSTOP
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WK-C-FILE-STATUS.
005500
005600     SELECT RUTROUT  ASSIGN TO RUTROUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WK-C-FILE-STATUS.
005900
006000     SELECT RUTTRIP  ASSIGN TO RUTTRIP
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300
006400     SELECT RUTSTIM  ASSIGN TO RUTSTIM
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WK-C-FILE-STATUS.
006700
006800     SELECT RUTCAL   ASSIGN TO RUTCAL
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WK-C-FILE-STATUS.
007100
007200     SELECT RUTCALX  ASSIGN TO RUTCALX
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS WK-C-FILE-STATUS.
007500
007600        EJECT
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  RUTSTOP
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS RUTSTOP-REC.
008500 01  RUTSTOP-REC                     PIC X(120).
008600
008700 FD  RUTROUT
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS RUTROUT-REC.
009000 01  RUTROUT-REC                     PIC X(120).
009100
009200 FD  RUTTRIP
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS RUTTRIP-REC.
009500 01  RUTTRIP-REC                     PIC X(080).
009600
009700 FD  RUTSTIM
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS RUTSTIM-REC.
010000 01  RUTSTIM-REC                     PIC X(080).
010100
010200 FD  RUTCAL
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS RUTCAL-REC.
010500 01  RUTCAL-REC                      PIC X(080).
010600
010700 FD  RUTCALX
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS RUTCALX-REC.
011000 01  RUTCALX-REC                     PIC X(040).
011100
011200*************************
011300 WORKING-STORAGE SECTION.
011400*************************
011500 01  FILLER                          PIC X(24) VALUE
011600     "** PROGRAM RUTLOAD0 **".
011700
011800* ------------------ PROGRAM WORKING STORAGE -------------------*
011900 01  WK-C-COMMON.
012000     COPY RTCMWS.
012050
012060* ROUTE-TABLE IS TRANSIENT - LOCAL TO THIS LOAD STEP ONLY, USED TO
012070* JOIN THE ROUTE DISPLAY NAME ONTO EACH TRIP BELOW.
012080     COPY RTROUTT.
012100
012200 01  WK-C-WORK-AREA.
012300     05  FILLER                      PIC X(01) VALUE SPACES.
012700
012800* ---------- CSV PARSE BUFFERS (ONE PER INPUT FILE) -------------*
012900 01  WK-C-STOP-FIELDS.
013000     05  WK-C-STOP-ID                PIC X(20).
013100     05  WK-C-STOP-NAME              PIC X(40).
013200     05  WK-C-STOP-PARENT            PIC X(20).
013300
013400 01  WK-C-ROUTE-FIELDS.
013500     05  WK-C-ROUTE-ID               PIC X(20).
013600     05  WK-C-ROUTE-SHORT            PIC X(20).
013700     05  WK-C-ROUTE-LONG             PIC X(40).
013800
013900 01  WK-C-TRIP-FIELDS.
014000     05  WK-C-TRIP-ID                PIC X(20).
014100     05  WK-C-TRIP-ROUTE-ID          PIC X(20).
014200     05  WK-C-TRIP-SERVICE-ID        PIC X(20).
014300
014400 01  WK-C-STOP-TIME-FIELDS.
014500     05  WK-C-STIM-TRIP-ID           PIC X(20).
014600     05  WK-C-STIM-ARRIVAL           PIC X(08).
014700     05  WK-C-STIM-DEPARTURE         PIC X(08).
014800     05  WK-C-STIM-STOP-ID           PIC X(20).
014900     05  WK-C-STIM-SEQUENCE          PIC 9(04).
015000
015100 01  WK-C-CALENDAR-FIELDS.
015200     05  WK-C-CAL-SERVICE-ID         PIC X(20).
015250     05  WK-C-CAL-WEEKDAY-GROUP.
015300         10  WK-C-CAL-MON            PIC 9(01).
015400         10  WK-C-CAL-TUE            PIC 9(01).
015500         10  WK-C-CAL-WED            PIC 9(01).
015600         10  WK-C-CAL-THU            PIC 9(01).
015700         10  WK-C-CAL-FRI            PIC 9(01).
015800         10  WK-C-CAL-SAT            PIC 9(01).
015900         10  WK-C-CAL-SUN            PIC 9(01).
015950     05  WK-C-CAL-WEEKDAY-TABLE REDEFINES WK-C-CAL-WEEKDAY-GROUP
015960                                 OCCURS 7 TIMES PIC 9(01).
016000     05  WK-C-CAL-START              PIC 9(08).
016100     05  WK-C-CAL-END                PIC 9(08).
016200
016300 01  WK-C-CALX-FIELDS.
016400     05  WK-C-CALX-SERVICE-ID        PIC X(20).
016500     05  WK-C-CALX-DATE              PIC 9(08).
016600     05  WK-C-CALX-TYPE              PIC 9(01).
016700
016800* ---- CLOCK-TO-SECONDS WORK AREA, REUSED FOR EVERY STOP-TIME ---*
016900 01  WK-C-CLOCK-WORK.
017000     05  WK-C-CLOCK-STRING           PIC X(08).
017100     05  WK-C-CLOCK-PARTS REDEFINES WK-C-CLOCK-STRING.
017200         10  WK-C-CLOCK-HH           PIC X(02).
017300         10  FILLER                  PIC X(01).
017400         10  WK-C-CLOCK-MM           PIC X(02).
017500         10  FILLER                  PIC X(01).
017600         10  WK-C-CLOCK-SS           PIC X(02).
017700 01  WK-N-CLOCK-NUMERIC.
017800     05  WK-N-CLOCK-HH               PIC 9(02).
017900     05  WK-N-CLOCK-MM               PIC 9(02).
018000     05  WK-N-CLOCK-SS               PIC 9(02).
018050 01  WK-N-CLOCK-NUMERIC-FLAT REDEFINES WK-N-CLOCK-NUMERIC
018060                                 PIC 9(06).
018100 01  WK-N-CLOCK-SECONDS              PIC S9(07) COMP-3.
018150
018160* ------------- WORKING COUNTERS AND SUBSCRIPTS ------------------*
018170 01  COMP-FELDER.
018180     05  WK-N-WEEKDAY-IDX            PIC S9(01) COMP.
018700        EJECT
018800 LINKAGE SECTION.
018900*****************
019000     COPY RTLOADLK.
019100     COPY RTSTOPT.
019200     COPY RTSTIMT.
019300     COPY RTTRIPT.
019400     COPY RTCALT.
019500     COPY RTCALXT.
020200        EJECT
020300******************************************************************
020400 PROCEDURE DIVISION USING WK-C-LOAD-RECORD
020500                          STOP-TABLE
020600                          STOP-TIME-TABLE
020700                          TRIP-TABLE
020800                          CALENDAR-TABLE
020900                          CALENDAR-EXCEPTION-TABLE.
021000******************************************************************
021100 MAIN-MODULE.
021200     PERFORM A000-OPEN-ALL-FILES
021300        THRU A099-OPEN-ALL-FILES-EX.
021400     PERFORM B000-LOAD-STOPS
021500        THRU B099-LOAD-STOPS-EX.
021600     PERFORM C000-LOAD-ROUTES
021700        THRU C099-LOAD-ROUTES-EX.
021800     PERFORM D000-LOAD-TRIPS
021900        THRU D099-LOAD-TRIPS-EX.
022000     PERFORM E000-LOAD-STOP-TIMES
022100        THRU E099-LOAD-STOP-TIMES-EX.
022200     PERFORM F000-LOAD-CALENDAR
022300        THRU F099-LOAD-CALENDAR-EX.
022400     PERFORM G000-LOAD-CALENDAR-EXCEPTIONS
022500        THRU G099-LOAD-CALENDAR-EXCEPTIONS-EX.
022600     MOVE "Y"                        TO WK-C-LOAD-OK-SW.
022700     PERFORM Z000-CLOSE-ALL-FILES
022800        THRU Z099-CLOSE-ALL-FILES-EX.
022900     GOBACK.
023000
023100*-----------------------------------------------------------------*
023200 A000-OPEN-ALL-FILES.
023300*-----------------------------------------------------------------*
023400     OPEN INPUT RUTSTOP.
023500     IF  NOT WK-C-SUCCESSFUL
023600         MOVE "RUTSTOP"              TO WK-C-LOAD-FILE
023700         GO TO Y900-ABNORMAL-TERMINATION
023800     END-IF.
023900     OPEN INPUT RUTROUT.
024000     IF  NOT WK-C-SUCCESSFUL
024100         MOVE "RUTROUT"              TO WK-C-LOAD-FILE
024200         GO TO Y900-ABNORMAL-TERMINATION
024300     END-IF.
024400     OPEN INPUT RUTTRIP.
024500     IF  NOT WK-C-SUCCESSFUL
024600         MOVE "RUTTRIP"              TO WK-C-LOAD-FILE
024700         GO TO Y900-ABNORMAL-TERMINATION
024800     END-IF.
024900     OPEN INPUT RUTSTIM.
025000     IF  NOT WK-C-SUCCESSFUL
025100         MOVE "RUTSTIM"              TO WK-C-LOAD-FILE
025200         GO TO Y900-ABNORMAL-TERMINATION
025300     END-IF.
025400     OPEN INPUT RUTCAL.
025500     IF  NOT WK-C-SUCCESSFUL
025600         MOVE "RUTCAL"               TO WK-C-LOAD-FILE
025700         GO TO Y900-ABNORMAL-TERMINATION
025800     END-IF.
025900     OPEN INPUT RUTCALX.
026000     IF  NOT WK-C-SUCCESSFUL
026100         MOVE "RUTCALX"              TO WK-C-LOAD-FILE
026200         GO TO Y900-ABNORMAL-TERMINATION
026300     END-IF.
026400*-----------------------------------------------------------------*
026500 A099-OPEN-ALL-FILES-EX.
026600*-----------------------------------------------------------------*
026700     EXIT.
026800
026900*-----------------------------------------------------------------*
027000 B000-LOAD-STOPS.
027100*-----------------------------------------------------------------*
027200     MOVE ZERO                       TO SP-ROW-COUNT.
027300     READ RUTSTOP.
027400*                                    HEADER ROW SKIPPED
027500     PERFORM B100-READ-STOP-ROW
027600        THRU B199-READ-STOP-ROW-EX
027700        UNTIL WK-C-END-OF-FILE.
027800*-----------------------------------------------------------------*
027900 B099-LOAD-STOPS-EX.
028000*-----------------------------------------------------------------*
028100     EXIT.
028200
028300*-----------------------------------------------------------------*
028400 B100-READ-STOP-ROW.
028500*-----------------------------------------------------------------*
028600     READ RUTSTOP
028700         AT END
028800             SET WK-C-END-OF-FILE    TO TRUE
028900             GO TO B199-READ-STOP-ROW-EX
029000     END-READ.
029100     UNSTRING RUTSTOP-REC DELIMITED BY ","
029200         INTO WK-C-STOP-ID
029300              WK-C-STOP-NAME
029400              WK-C-STOP-PARENT.
029500     ADD 1                           TO SP-ROW-COUNT.
029700     SET SP-IDX                      TO SP-ROW-COUNT.
029800     MOVE WK-C-STOP-ID               TO SP-STOP-ID(SP-IDX).
029900     MOVE WK-C-STOP-NAME             TO SP-STOP-NAME(SP-IDX).
030000     MOVE WK-C-STOP-PARENT           TO SP-PARENT-STATION(SP-IDX).
030100     MOVE SPACES                     TO SP-STOP-NAME-NORM(SP-IDX).
030200     MOVE WK-C-STOP-NAME             TO SP-STOP-NAME-NORM(SP-IDX).
030300     INSPECT SP-STOP-NAME-NORM(SP-IDX)
030400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
030500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030600*-----------------------------------------------------------------*
030700 B199-READ-STOP-ROW-EX.
030800*-----------------------------------------------------------------*
030900     EXIT.
031000
031100*-----------------------------------------------------------------*
031200 C000-LOAD-ROUTES.
031300*-----------------------------------------------------------------*
031400     MOVE ZERO                       TO RTE-ROW-COUNT.
031500     READ RUTROUT.
031600*                                    HEADER ROW SKIPPED
031700     PERFORM C100-READ-ROUTE-ROW
031800        THRU C199-READ-ROUTE-ROW-EX
031900        UNTIL WK-C-END-OF-FILE.
032000*-----------------------------------------------------------------*
032100 C099-LOAD-ROUTES-EX.
032200*-----------------------------------------------------------------*
032300     EXIT.
032400
032500*-----------------------------------------------------------------*
032600 C100-READ-ROUTE-ROW.
032700*-----------------------------------------------------------------*
032800     READ RUTROUT
032900         AT END
033000             SET WK-C-END-OF-FILE    TO TRUE
033100             GO TO C199-READ-ROUTE-ROW-EX
033200     END-READ.
033300     MOVE SPACES                     TO WK-C-ROUTE-FIELDS.
033400     UNSTRING RUTROUT-REC DELIMITED BY ","
033500         INTO WK-C-ROUTE-ID
033600              WK-C-ROUTE-SHORT
033700              WK-C-ROUTE-LONG.
033800     ADD 1                           TO RTE-ROW-COUNT.
033900     SET RTE-IDX                     TO RTE-ROW-COUNT.
034000     MOVE WK-C-ROUTE-ID              TO RTE-ROUTE-ID(RTE-IDX).
034100     MOVE WK-C-ROUTE-SHORT           TO RTE-SHORT-NAME(RTE-IDX).
034200     MOVE WK-C-ROUTE-LONG            TO RTE-LONG-NAME(RTE-IDX).
034300     PERFORM C200-DERIVE-ROUTE-NAME
034400        THRU C299-DERIVE-ROUTE-NAME-EX.
034500*-----------------------------------------------------------------*
034600 C199-READ-ROUTE-ROW-EX.
034700*-----------------------------------------------------------------*
034800     EXIT.
034900
035000*-----------------------------------------------------------------*
035100 C200-DERIVE-ROUTE-NAME.
035200*-----------------------------------------------------------------*
035300     IF  RTE-SHORT-NAME(RTE-IDX) NOT = SPACES
035400         MOVE RTE-SHORT-NAME(RTE-IDX) TO RTE-ROUTE-NAME(RTE-IDX)
035500     ELSE
035600         IF  RTE-LONG-NAME(RTE-IDX) NOT = SPACES
035700             MOVE RTE-LONG-NAME(RTE-IDX) TO RTE-ROUTE-NAME(RTE-IDX)
035800         ELSE
035900             MOVE "Unbekannt"        TO RTE-ROUTE-NAME(RTE-IDX)
036000         END-IF
036100     END-IF.
036200*-----------------------------------------------------------------*
036300 C299-DERIVE-ROUTE-NAME-EX.
036400*-----------------------------------------------------------------*
036500     EXIT.
036600
036700*-----------------------------------------------------------------*
036800 D000-LOAD-TRIPS.
036900*-----------------------------------------------------------------*
037000     MOVE ZERO                       TO TRP-ROW-COUNT.
037100     READ RUTTRIP.
037200*                                    HEADER ROW SKIPPED
037300     PERFORM D100-READ-TRIP-ROW
037400        THRU D199-READ-TRIP-ROW-EX
037500        UNTIL WK-C-END-OF-FILE.
037600*-----------------------------------------------------------------*
037700 D099-LOAD-TRIPS-EX.
037800*-----------------------------------------------------------------*
037900     EXIT.
038000
038100*-----------------------------------------------------------------*
038200 D100-READ-TRIP-ROW.
038300*-----------------------------------------------------------------*
038400     READ RUTTRIP
038500         AT END
038600             SET WK-C-END-OF-FILE    TO TRUE
038700             GO TO D199-READ-TRIP-ROW-EX
038800     END-READ.
038900     UNSTRING RUTTRIP-REC DELIMITED BY ","
039000         INTO WK-C-TRIP-ID
039100              WK-C-TRIP-ROUTE-ID
039200              WK-C-TRIP-SERVICE-ID.
039300     ADD 1                           TO TRP-ROW-COUNT.
039400     SET TRP-IDX                     TO TRP-ROW-COUNT.
039500     MOVE WK-C-TRIP-ID               TO TRP-TRIP-ID(TRP-IDX).
039600     MOVE WK-C-TRIP-ROUTE-ID         TO TRP-ROUTE-ID(TRP-IDX).
039700     MOVE WK-C-TRIP-SERVICE-ID       TO TRP-SERVICE-ID(TRP-IDX).
039800     MOVE SPACES                     TO TRP-ROUTE-NAME(TRP-IDX)
039900                                        TRP-ROUTE-SHORT-NAME(TRP-IDX).
040000*                                    LEFT JOIN - SEARCH ROUTE-TABLE
040200     SET RTE-IDX TO 1.
040300     SEARCH RTE-ENTRY
040400         AT END
040500             CONTINUE
040600         WHEN RTE-ROUTE-ID(RTE-IDX) = TRP-ROUTE-ID(TRP-IDX)
040700             MOVE RTE-ROUTE-NAME(RTE-IDX)
040800                                 TO TRP-ROUTE-NAME(TRP-IDX)
040900             MOVE RTE-SHORT-NAME(RTE-IDX)
041000                                 TO TRP-ROUTE-SHORT-NAME(TRP-IDX)
041100     END-SEARCH.
041200*-----------------------------------------------------------------*
041300 D199-READ-TRIP-ROW-EX.
041400*-----------------------------------------------------------------*
041500     EXIT.
041600
041700*-----------------------------------------------------------------*
041800 E000-LOAD-STOP-TIMES.
041900*-----------------------------------------------------------------*
042000     MOVE ZERO                       TO SXT-ROW-COUNT.
042100     READ RUTSTIM.
042200*                                    HEADER ROW SKIPPED
042300     PERFORM E100-READ-STOP-TIME-ROW
042400        THRU E199-READ-STOP-TIME-ROW-EX
042500        UNTIL WK-C-END-OF-FILE.
042600*-----------------------------------------------------------------*
042700 E099-LOAD-STOP-TIMES-EX.
042800*-----------------------------------------------------------------*
042900     EXIT.
043000
043100*-----------------------------------------------------------------*
043200 E100-READ-STOP-TIME-ROW.
043300*-----------------------------------------------------------------*
043400     READ RUTSTIM
043500         AT END
043600             SET WK-C-END-OF-FILE    TO TRUE
043700             GO TO E199-READ-STOP-TIME-ROW-EX
043800     END-READ.
043900     MOVE ZERO                       TO WK-C-STIM-SEQUENCE.
044000     UNSTRING RUTSTIM-REC DELIMITED BY ","
044100         INTO WK-C-STIM-TRIP-ID
044200              WK-C-STIM-ARRIVAL
044300              WK-C-STIM-DEPARTURE
044400              WK-C-STIM-STOP-ID
044500              WK-C-STIM-SEQUENCE.
044600     ADD 1                           TO SXT-ROW-COUNT.
044700     SET SXT-IDX                     TO SXT-ROW-COUNT.
044800     MOVE WK-C-STIM-TRIP-ID          TO SXT-TRIP-ID(SXT-IDX).
044900     MOVE WK-C-STIM-ARRIVAL          TO SXT-ARRIVAL-TIME(SXT-IDX).
045000     MOVE WK-C-STIM-DEPARTURE        TO SXT-DEPARTURE-TIME(SXT-IDX).
045100     MOVE WK-C-STIM-STOP-ID          TO SXT-STOP-ID(SXT-IDX).
045200     MOVE WK-C-STIM-SEQUENCE         TO SXT-STOP-SEQUENCE(SXT-IDX).
045300     MOVE WK-C-STIM-ARRIVAL          TO WK-C-CLOCK-STRING.
045400     PERFORM H000-CONVERT-CLOCK-TO-SEC
045500        THRU H099-CONVERT-CLOCK-TO-SEC-EX.
045600     MOVE WK-N-CLOCK-SECONDS         TO SXT-ARRIVAL-SEC(SXT-IDX).
045700     MOVE WK-C-STIM-DEPARTURE        TO WK-C-CLOCK-STRING.
045800     PERFORM H000-CONVERT-CLOCK-TO-SEC
045900        THRU H099-CONVERT-CLOCK-TO-SEC-EX.
046000     MOVE WK-N-CLOCK-SECONDS         TO SXT-DEPARTURE-SEC(SXT-IDX).
046100*-----------------------------------------------------------------*
046200 E199-READ-STOP-TIME-ROW-EX.
046300*-----------------------------------------------------------------*
046400     EXIT.
046500
046600*-----------------------------------------------------------------*
046700 F000-LOAD-CALENDAR.
046800*-----------------------------------------------------------------*
046900     MOVE ZERO                       TO CAL-ROW-COUNT.
047000     READ RUTCAL.
047100*                                    HEADER ROW SKIPPED
047200     PERFORM F100-READ-CALENDAR-ROW
047300        THRU F199-READ-CALENDAR-ROW-EX
047400        UNTIL WK-C-END-OF-FILE.
047500*-----------------------------------------------------------------*
047600 F099-LOAD-CALENDAR-EX.
047700*-----------------------------------------------------------------*
047800     EXIT.
047900
048000*-----------------------------------------------------------------*
048100 F100-READ-CALENDAR-ROW.
048200*-----------------------------------------------------------------*
048300     READ RUTCAL
048400         AT END
048500             SET WK-C-END-OF-FILE    TO TRUE
048600             GO TO F199-READ-CALENDAR-ROW-EX
048700     END-READ.
048800     UNSTRING RUTCAL-REC DELIMITED BY ","
048900         INTO WK-C-CAL-SERVICE-ID
049000              WK-C-CAL-MON  WK-C-CAL-TUE  WK-C-CAL-WED
049100              WK-C-CAL-THU  WK-C-CAL-FRI  WK-C-CAL-SAT
049200              WK-C-CAL-SUN
049300              WK-C-CAL-START
049400              WK-C-CAL-END.
049500     ADD 1                           TO CAL-ROW-COUNT.
049600     SET CAL-IDX                     TO CAL-ROW-COUNT.
049700     MOVE WK-C-CAL-SERVICE-ID        TO CAL-SERVICE-ID(CAL-IDX).
049750     PERFORM F110-COPY-WEEKDAY-FLAG
049760        THRU F119-COPY-WEEKDAY-FLAG-EX
049770        VARYING WK-N-WEEKDAY-IDX FROM 1 BY 1
049780          UNTIL WK-N-WEEKDAY-IDX > 7.
050500     MOVE WK-C-CAL-START             TO CAL-START-DATE(CAL-IDX).
050600     MOVE WK-C-CAL-END               TO CAL-END-DATE(CAL-IDX).
050700*-----------------------------------------------------------------*
050800 F199-READ-CALENDAR-ROW-EX.
050900*-----------------------------------------------------------------*
051000     EXIT.
051050
051060*-----------------------------------------------------------------*
051070 F110-COPY-WEEKDAY-FLAG.
051080*-----------------------------------------------------------------*
051090*    RUT019 COMPANION - WEEKDAY FLAGS COPIED VIA THE REDEFINED
051092*    OCCURS-7 VIEW INSTEAD OF SEVEN NAMED MOVE STATEMENTS.
051094     MOVE WK-C-CAL-WEEKDAY-TABLE(WK-N-WEEKDAY-IDX)
051096         TO CAL-DAY-OF-WEEK(CAL-IDX, WK-N-WEEKDAY-IDX).
051098*-----------------------------------------------------------------*
051099 F119-COPY-WEEKDAY-FLAG-EX.
051100*-----------------------------------------------------------------*
051101     EXIT.
051102
051200*-----------------------------------------------------------------*
051300 G000-LOAD-CALENDAR-EXCEPTIONS.
051400*-----------------------------------------------------------------*
051500     MOVE ZERO                       TO CDX-ROW-COUNT.
051600     READ RUTCALX.
051700*                                    HEADER ROW SKIPPED
051800     PERFORM G100-READ-CALX-ROW
051900        THRU G199-READ-CALX-ROW-EX
052000        UNTIL WK-C-END-OF-FILE.
052100*-----------------------------------------------------------------*
052200 G099-LOAD-CALENDAR-EXCEPTIONS-EX.
052300*-----------------------------------------------------------------*
052400     EXIT.
052500
052600*-----------------------------------------------------------------*
052700 G100-READ-CALX-ROW.
052800*-----------------------------------------------------------------*
052900     READ RUTCALX
053000         AT END
053100             SET WK-C-END-OF-FILE    TO TRUE
053200             GO TO G199-READ-CALX-ROW-EX
053300     END-READ.
053400     UNSTRING RUTCALX-REC DELIMITED BY ","
053500         INTO WK-C-CALX-SERVICE-ID
053600              WK-C-CALX-DATE
053700              WK-C-CALX-TYPE.
053800     ADD 1                           TO CDX-ROW-COUNT.
053900     SET CDX-IDX                     TO CDX-ROW-COUNT.
054000     MOVE WK-C-CALX-SERVICE-ID       TO CDX-SERVICE-ID(CDX-IDX).
054100     MOVE WK-C-CALX-DATE             TO CDX-DATE(CDX-IDX).
054200     MOVE WK-C-CALX-TYPE             TO CDX-EXCEPTION-TYPE(CDX-IDX).
054300*-----------------------------------------------------------------*
054400 G199-READ-CALX-ROW-EX.
054500*-----------------------------------------------------------------*
054600     EXIT.
054700
054800*-----------------------------------------------------------------*
054900 H000-CONVERT-CLOCK-TO-SEC.
055000*-----------------------------------------------------------------*
055100*    RUT014 - WIDMER - 19/09/1996 - BLANK OR UNPARSEABLE CLOCK
055200*              STRING CONVERTS TO ZERO RATHER THAN ABENDING.
055300     MOVE ZERO                       TO WK-N-CLOCK-SECONDS.
055400     IF  WK-C-CLOCK-STRING NOT = SPACES
055500         MOVE WK-C-CLOCK-HH          TO WK-N-CLOCK-HH
055600         MOVE WK-C-CLOCK-MM          TO WK-N-CLOCK-MM
055700         MOVE WK-C-CLOCK-SS          TO WK-N-CLOCK-SS
055750*        RUT006 - EIN TEST AUF DEM FLACHEN BILD STATT DREI EINZELNEN.
055800         IF  WK-N-CLOCK-NUMERIC-FLAT IS NUMERIC
056100             COMPUTE WK-N-CLOCK-SECONDS =
056200                 (WK-N-CLOCK-HH * 3600)
056300               + (WK-N-CLOCK-MM * 60)
056400               +  WK-N-CLOCK-SS
056500         END-IF
056600     END-IF.
056700*-----------------------------------------------------------------*
056800 H099-CONVERT-CLOCK-TO-SEC-EX.
056900*-----------------------------------------------------------------*
057000     EXIT.
057100
057200*-----------------------------------------------------------------*
057300 Y900-ABNORMAL-TERMINATION.
057400*-----------------------------------------------------------------*
057500     MOVE "N"                        TO WK-C-LOAD-OK-SW.
057600     MOVE "OPENERR"                  TO WK-C-LOAD-ERROR-CD.
057700     DISPLAY "RUTLOAD0 - OPEN FILE ERROR - " WK-C-LOAD-FILE.
057800     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
057900     GOBACK.
058000
058100*-----------------------------------------------------------------*
058200 Z000-CLOSE-ALL-FILES.
058300*-----------------------------------------------------------------*
058400     CLOSE RUTSTOP RUTROUT RUTTRIP RUTSTIM RUTCAL RUTCALX.
058500*-----------------------------------------------------------------*
058600 Z099-CLOSE-ALL-FILES-EX.
058700*-----------------------------------------------------------------*
058800     EXIT.
058900
059000******************************************************************
059100*************** END OF PROGRAM SOURCE - RUTLOAD0 ****************
059200******************************************************************
