000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RUTFMT00.
000500 AUTHOR.         R HAUSER.
000600 INSTALLATION.   OPTIMALROUTE.CH - FAHRPLANDIENST.
000700 DATE-WRITTEN.   13 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       INTERN - NUR FUER DEN BETRIEBSGEBRAUCH.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - DRUCKT DIE GEFUNDENE VERBINDUNG
001200*               (SEG-TABLE) ALS TEXTBERICHT, ODER EINE
001300*               EINZELNE MELDUNG, WENN KEINE VERBINDUNG GEFUNDEN
001400*               WURDE.  DRUCKAUSGABE NUR UEBER DISPLAY, KEIN
001500*               EIGENES SPOOL-FILE.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* RUT003 - HAUSER  - 13/02/1991 - NEUERSTELLUNG.
002100*-----------------------------------------------------------------
002200* RUT024 - WIDMER  - 21/03/1999 - DEUTSCHE MEHRZAHLREGEL FUER
002300*                    STUNDE(N)/MINUTE(N) KORRIGIERT (FRUEHER WAR
002400*                    "1 STUNDEN" MOEGLICH).
002500*-----------------------------------------------------------------
002600* RUT029 - WIDMER  - 02/11/2000 - ROUTENNAME "UNBEKANNT" WIRD NUN
002700*                    AUCH IN JEDEM EINZELNEN FAHRT-BLOCK GEPRUEFT,
002800*                    NICHT NUR BEI DER ABSCHLUSSZEILE.
002900*-----------------------------------------------------------------
003000* RUT036 - BRUNNER - 19/06/2001 - UMSTIEG-BLOCK VERWENDET DIE
003100*                    WARTEZEIT DER NAECHSTEN FAHRT, NICHT DER
003200*                    AKTUELLEN (FEHLER FUEHRTE ZU FALSCHER
003300*                    WARTEZEIT-ANZEIGE BEI MEHR ALS ZWEI FAHRTEN).
003400*-----------------------------------------------------------------
003500* RUT039 - WIDMER  - 09/11/1998 - JAHR-2000-PRUEFUNG: PROGRAMM
003600*                    VERARBEITET KEINE KALENDERDATEN, KEINE
003700*                    AENDERUNG ERFORDERLICH.
003800*-----------------------------------------------------------------
003900        EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004700                  UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000        EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24) VALUE
005800     "** PROGRAM RUTFMT00 **".
005900
006000* ------------------ GENERAL PRINT-LINE WORK AREA, 1 REDEFINES ----*
006100 01  WK-C-PRINT-LINE                 PIC X(80).
006200 01  WK-C-PRINT-LINE-BAR REDEFINES WK-C-PRINT-LINE.
006300     05  WK-C-PRINT-LINE-BAR-50      PIC X(50).
006400     05  FILLER                      PIC X(30).
006500 01  WK-C-BANNER-EQUALS              PIC X(50) VALUE ALL "=".
006600 01  WK-C-BANNER-DASHES              PIC X(50) VALUE ALL "-".
006700 01  WK-C-LEG-SEPARATOR.
006800     05  FILLER                      PIC X(02) VALUE SPACES.
006900     05  FILLER                      PIC X(48) VALUE ALL "-".
007000 01  WK-C-HEADER-TITLE                PIC X(40) VALUE
007100     " OptimalRoute.CH | Verbindung gefunden".
007200
007300* ------------------- HH:MM WORK AREA, 1 REDEFINES -----------------*
007400 01  WK-C-HHMM-WORK.
007500     05  WK-C-HHMM-HH                PIC X(02).
007600     05  FILLER                      PIC X(01) VALUE ":".
007700     05  WK-C-HHMM-MM                PIC X(02).
007800 01  WK-C-HHMM-FLAT REDEFINES WK-C-HHMM-WORK
007900                                     PIC X(05).
008000 01  WK-N-HHMM-NUMERIC.
008100     05  WK-N-HH                     PIC 9(02) COMP.
008200     05  WK-N-MM                     PIC 9(02) COMP.
008300 01  WK-N-SEC-TO-CONVERT             PIC S9(07) COMP-3.
008400 01  WK-C-FIRST-DEP-HHMM             PIC X(05).
008500 01  WK-C-LAST-ARR-HHMM              PIC X(05).
008600
008700* --------------------- DURATION / WAIT WORK AREA ------------------*
008800 01  WK-N-TOTAL-SEC                  PIC S9(07) COMP-3.
008900 01  WK-N-DURATION-PARTS.
009000     05  WK-N-DUR-HH                 PIC 9(02) COMP.
009100     05  WK-N-DUR-MM                 PIC 9(02) COMP.
009200 01  WK-C-DUR-HH-DISPLAY             PIC X(02).
009300 01  WK-C-DUR-MM-DISPLAY             PIC X(02).
009400 01  WK-C-HOUR-WORD                  PIC X(07).
009500 01  WK-C-MIN-WORD                   PIC X(07).
009600 01  WK-C-DURATION-TEXT              PIC X(40).
009700 01  WK-N-WAIT-SECONDS               PIC S9(07) COMP-3.
009800 01  WK-N-WAIT-MINUTES               PIC 9(02) COMP.
009900 01  WK-C-WAIT-MM-DISPLAY            PIC X(02).
010000
010100* --------------------- TRIM WORK AREA (REVERSE SCAN) --------------*
010200 01  WK-C-TRIM-SOURCE                PIC X(40).
010300 01  WK-N-TRIM-LEN                   PIC S9(02) COMP.
010400 01  WK-C-DISPLAY-ROUTE-NAME         PIC X(40).
010500
010600* --------------------- LEG-NUMBER WORK AREA, 1 REDEFINES ----------*
010700 01  WK-N-LEG-NUMBER-EDIT            PIC Z9.
010800 01  WK-C-LEG-NUM-CHARS REDEFINES WK-N-LEG-NUMBER-EDIT
010900                                     PIC X(02).
011000 01  WK-N-LEG-COUNTERS.
011100     05  WK-N-LEG-NUMBER             PIC S9(03) COMP.
011200     05  WK-N-NEXT-SUB               PIC S9(03) COMP.
011300
011400        EJECT
011500 LINKAGE SECTION.
011600*****************
011700     COPY RTFMTLK.
011800     COPY RTSEGT.
011900        EJECT
012000******************************************************************
012100 PROCEDURE DIVISION USING WK-C-FMT-RECORD
012200                          SEG-TABLE.
012300******************************************************************
012400 MAIN-MODULE.
012500     PERFORM A000-FORMAT-ROUTE
012600        THRU A099-FORMAT-ROUTE-EX.
012700     GOBACK.
012800
012900*-----------------------------------------------------------------*
013000 A000-FORMAT-ROUTE.
013100*-----------------------------------------------------------------*
013200     IF  WK-C-FMT-ROUTE-FOUND
013300         PERFORM B000-PRINT-ITINERARY-HEADER
013400            THRU B099-PRINT-ITINERARY-HEADER-EX
013500         PERFORM C000-PRINT-ALL-LEGS
013600            THRU C099-PRINT-ALL-LEGS-EX
013700         DISPLAY WK-C-BANNER-EQUALS
013800     ELSE
013900         DISPLAY "Keine Route gefunden."
014000     END-IF.
014100*-----------------------------------------------------------------*
014200 A099-FORMAT-ROUTE-EX.
014300*-----------------------------------------------------------------*
014400     EXIT.
014500
014600*-----------------------------------------------------------------*
014700 B000-PRINT-ITINERARY-HEADER.
014800*-----------------------------------------------------------------*
014900     DISPLAY WK-C-BANNER-EQUALS.
015000     DISPLAY WK-C-HEADER-TITLE.
015100     DISPLAY WK-C-BANNER-EQUALS.
015200     MOVE SEG-DEP-TIME(1)            TO WK-N-SEC-TO-CONVERT.
015300     PERFORM E000-SECONDS-TO-HHMM
015400        THRU E099-SECONDS-TO-HHMM-EX.
015500     MOVE WK-C-HHMM-FLAT              TO WK-C-FIRST-DEP-HHMM.
015600     MOVE SEG-ARR-TIME(SEG-ROW-COUNT) TO WK-N-SEC-TO-CONVERT.
015700     PERFORM E000-SECONDS-TO-HHMM
015800        THRU E099-SECONDS-TO-HHMM-EX.
015900     MOVE WK-C-HHMM-FLAT              TO WK-C-LAST-ARR-HHMM.
016000*
016100     MOVE SEG-DEP-STOP-NAME(1)        TO WK-C-TRIM-SOURCE.
016200     PERFORM H000-FIND-LAST-NONBLANK
016300        THRU H099-FIND-LAST-NONBLANK-EX.
016400     MOVE SPACES                      TO WK-C-PRINT-LINE.
016500     STRING "Startpunkt: "            DELIMITED BY SIZE
016600            WK-C-TRIM-SOURCE(1 : WK-N-TRIM-LEN) DELIMITED BY SIZE
016700            " ("                      DELIMITED BY SIZE
016800            WK-C-FIRST-DEP-HHMM       DELIMITED BY SIZE
016900            ")"                       DELIMITED BY SIZE
017000       INTO WK-C-PRINT-LINE.
017100     DISPLAY WK-C-PRINT-LINE.
017200*
017300     MOVE SEG-ARR-STOP-NAME(SEG-ROW-COUNT) TO WK-C-TRIM-SOURCE.
017400     PERFORM H000-FIND-LAST-NONBLANK
017500        THRU H099-FIND-LAST-NONBLANK-EX.
017600     MOVE SPACES                      TO WK-C-PRINT-LINE.
017700     STRING "Zielpunkt:  "            DELIMITED BY SIZE
017800            WK-C-TRIM-SOURCE(1 : WK-N-TRIM-LEN) DELIMITED BY SIZE
017900            " ("                      DELIMITED BY SIZE
018000            WK-C-LAST-ARR-HHMM        DELIMITED BY SIZE
018100            ")"                       DELIMITED BY SIZE
018200       INTO WK-C-PRINT-LINE.
018300     DISPLAY WK-C-PRINT-LINE.
018400*
018500     COMPUTE WK-N-TOTAL-SEC = SEG-ARR-TIME(SEG-ROW-COUNT)
018600                            - SEG-DEP-TIME(1).
018700     PERFORM F000-FORMAT-DURATION
018800        THRU F099-FORMAT-DURATION-EX.
018900     MOVE WK-C-DURATION-TEXT          TO WK-C-TRIM-SOURCE.
019000     PERFORM H000-FIND-LAST-NONBLANK
019100        THRU H099-FIND-LAST-NONBLANK-EX.
019200     MOVE SPACES                      TO WK-C-PRINT-LINE.
019300     STRING "GESAMTREISEZEIT: "       DELIMITED BY SIZE
019400            WK-C-TRIM-SOURCE(1 : WK-N-TRIM-LEN) DELIMITED BY SIZE
019500       INTO WK-C-PRINT-LINE.
019600     DISPLAY WK-C-PRINT-LINE.
019700     DISPLAY WK-C-BANNER-DASHES.
019800*-----------------------------------------------------------------*
019900 B099-PRINT-ITINERARY-HEADER-EX.
020000*-----------------------------------------------------------------*
020100     EXIT.
020200
020300*-----------------------------------------------------------------*
020400 C000-PRINT-ALL-LEGS.
020500*-----------------------------------------------------------------*
020600     PERFORM C100-PRINT-ONE-LEG
020700        THRU C199-PRINT-ONE-LEG-EX
020800        VARYING SEG-IDX FROM 1 BY 1 UNTIL SEG-IDX > SEG-ROW-COUNT.
020900*-----------------------------------------------------------------*
021000 C099-PRINT-ALL-LEGS-EX.
021100*-----------------------------------------------------------------*
021200     EXIT.
021300
021400*-----------------------------------------------------------------*
021500 C100-PRINT-ONE-LEG.
021600*-----------------------------------------------------------------*
021700     SET WK-N-LEG-NUMBER              TO SEG-IDX.
021800     MOVE WK-N-LEG-NUMBER             TO WK-N-LEG-NUMBER-EDIT.
021900     MOVE SPACES                      TO WK-C-PRINT-LINE.
022000     IF  WK-C-LEG-NUM-CHARS(1:1) = SPACE
022100         STRING "  "                  DELIMITED BY SIZE
022200                WK-C-LEG-NUM-CHARS(2:1) DELIMITED BY SIZE
022300                ". FAHRT"             DELIMITED BY SIZE
022400           INTO WK-C-PRINT-LINE
022500     ELSE
022600         STRING "  "                  DELIMITED BY SIZE
022700                WK-C-LEG-NUM-CHARS    DELIMITED BY SIZE
022800                ". FAHRT"             DELIMITED BY SIZE
022900           INTO WK-C-PRINT-LINE
023000     END-IF.
023100     DISPLAY WK-C-PRINT-LINE.
023200*
023300     MOVE SEG-DEP-TIME(SEG-IDX)       TO WK-N-SEC-TO-CONVERT.
023400     PERFORM E000-SECONDS-TO-HHMM
023500        THRU E099-SECONDS-TO-HHMM-EX.
023600     MOVE SEG-DEP-STOP-NAME(SEG-IDX)  TO WK-C-TRIM-SOURCE.
023700     PERFORM H000-FIND-LAST-NONBLANK
023800        THRU H099-FIND-LAST-NONBLANK-EX.
023900     MOVE SPACES                      TO WK-C-PRINT-LINE.
024000     STRING "     > Abfahrt: "        DELIMITED BY SIZE
024100            WK-C-HHMM-FLAT            DELIMITED BY SIZE
024200            "  | "                    DELIMITED BY SIZE
024300            WK-C-TRIM-SOURCE(1 : WK-N-TRIM-LEN) DELIMITED BY SIZE
024400       INTO WK-C-PRINT-LINE.
024500     DISPLAY WK-C-PRINT-LINE.
024600*
024700     MOVE SEG-ARR-TIME(SEG-IDX)       TO WK-N-SEC-TO-CONVERT.
024800     PERFORM E000-SECONDS-TO-HHMM
024900        THRU E099-SECONDS-TO-HHMM-EX.
025000     MOVE SEG-ARR-STOP-NAME(SEG-IDX)  TO WK-C-TRIM-SOURCE.
025100     PERFORM H000-FIND-LAST-NONBLANK
025200        THRU H099-FIND-LAST-NONBLANK-EX.
025300     MOVE SPACES                      TO WK-C-PRINT-LINE.
025400     STRING "     > Ankunft: "        DELIMITED BY SIZE
025500            WK-C-HHMM-FLAT            DELIMITED BY SIZE
025600            "  | "                    DELIMITED BY SIZE
025700            WK-C-TRIM-SOURCE(1 : WK-N-TRIM-LEN) DELIMITED BY SIZE
025800       INTO WK-C-PRINT-LINE.
025900     DISPLAY WK-C-PRINT-LINE.
026000*
026100*    RUT029 - LEER = "UNBEKANNT" WIRD PRO FAHRT-BLOCK GEPRUEFT.
026200     MOVE SEG-ROUTE-NAME(SEG-IDX)     TO WK-C-DISPLAY-ROUTE-NAME.
026300     IF  WK-C-DISPLAY-ROUTE-NAME = SPACES
026400         MOVE "Unbekannt"             TO WK-C-DISPLAY-ROUTE-NAME
026500     END-IF.
026600     MOVE WK-C-DISPLAY-ROUTE-NAME     TO WK-C-TRIM-SOURCE.
026700     PERFORM H000-FIND-LAST-NONBLANK
026800        THRU H099-FIND-LAST-NONBLANK-EX.
026900     MOVE SPACES                      TO WK-C-PRINT-LINE.
027000     STRING "     > Linie:   "        DELIMITED BY SIZE
027100            WK-C-TRIM-SOURCE(1 : WK-N-TRIM-LEN) DELIMITED BY SIZE
027200       INTO WK-C-PRINT-LINE.
027300     DISPLAY WK-C-PRINT-LINE.
027400*
027500     IF  SEG-IDX < SEG-ROW-COUNT
027600         PERFORM C200-PRINT-TRANSFER-BLOCK
027700            THRU C299-PRINT-TRANSFER-BLOCK-EX
027800     END-IF.
027900*-----------------------------------------------------------------*
028000 C199-PRINT-ONE-LEG-EX.
028100*-----------------------------------------------------------------*
028200     EXIT.
028300
028400*-----------------------------------------------------------------*
028500 C200-PRINT-TRANSFER-BLOCK.
028600*-----------------------------------------------------------------*
028700*    RUT036 - DIE WARTEZEIT GEHOERT ZUR NAECHSTEN FAHRT.
028800     DISPLAY WK-C-LEG-SEPARATOR.
028900     MOVE SEG-ARR-STOP-NAME(SEG-IDX)  TO WK-C-TRIM-SOURCE.
029000     PERFORM H000-FIND-LAST-NONBLANK
029100        THRU H099-FIND-LAST-NONBLANK-EX.
029200     COMPUTE WK-N-NEXT-SUB = WK-N-LEG-NUMBER + 1.
029300     MOVE SEG-WAIT-TIME(WK-N-NEXT-SUB) TO WK-N-WAIT-SECONDS.
029400     COMPUTE WK-N-WAIT-MINUTES = WK-N-WAIT-SECONDS / 60.
029500     MOVE WK-N-WAIT-MINUTES           TO WK-C-WAIT-MM-DISPLAY.
029600     MOVE SPACES                      TO WK-C-PRINT-LINE.
029700     STRING "  UMSTIEG: "             DELIMITED BY SIZE
029800            WK-C-TRIM-SOURCE(1 : WK-N-TRIM-LEN) DELIMITED BY SIZE
029900            " ("                      DELIMITED BY SIZE
030000            WK-C-WAIT-MM-DISPLAY      DELIMITED BY SIZE
030100            " Minuten Wartezeit)"     DELIMITED BY SIZE
030200       INTO WK-C-PRINT-LINE.
030300     DISPLAY WK-C-PRINT-LINE.
030400     DISPLAY WK-C-LEG-SEPARATOR.
030500*-----------------------------------------------------------------*
030600 C299-PRINT-TRANSFER-BLOCK-EX.
030700*-----------------------------------------------------------------*
030800     EXIT.
030900
031000*-----------------------------------------------------------------*
031100 E000-SECONDS-TO-HHMM.
031200*-----------------------------------------------------------------*
031300*    STUNDEN WERDEN NICHT AUF 24 REDUZIERT (NACHTKURSE ZEIGEN
031400*    Z.B. 25:30).
031500     COMPUTE WK-N-HH = WK-N-SEC-TO-CONVERT / 3600.
031600     COMPUTE WK-N-MM = (WK-N-SEC-TO-CONVERT - (WK-N-HH * 3600)) / 60.
031700     MOVE WK-N-HH                     TO WK-C-HHMM-HH.
031800     MOVE WK-N-MM                     TO WK-C-HHMM-MM.
031900*-----------------------------------------------------------------*
032000 E099-SECONDS-TO-HHMM-EX.
032100*-----------------------------------------------------------------*
032200     EXIT.
032300
032400*-----------------------------------------------------------------*
032500 F000-FORMAT-DURATION.
032600*-----------------------------------------------------------------*
032700*    RUT024 - EINZAHL/MEHRZAHL: "STUNDE"/"STUNDEN" NACH ANZAHL
032800*    STUNDEN, "MINUTE"/"MINUTEN" NACH ANZAHL MINUTEN (NICHT = 1).
032900     COMPUTE WK-N-DUR-HH = WK-N-TOTAL-SEC / 3600.
033000     COMPUTE WK-N-DUR-MM = (WK-N-TOTAL-SEC - (WK-N-DUR-HH * 3600))
033100                           / 60.
033200     MOVE WK-N-DUR-HH                 TO WK-C-DUR-HH-DISPLAY.
033300     MOVE WK-N-DUR-MM                 TO WK-C-DUR-MM-DISPLAY.
033400     MOVE SPACES                      TO WK-C-DURATION-TEXT.
033500     IF  WK-N-DUR-HH >= 1
033600         IF  WK-N-DUR-HH > 1
033700             MOVE "Stunden"           TO WK-C-HOUR-WORD
033800         ELSE
033900             MOVE "Stunde"            TO WK-C-HOUR-WORD
034000         END-IF
034100         IF  WK-N-DUR-MM NOT = 1
034200             MOVE "Minuten"           TO WK-C-MIN-WORD
034300         ELSE
034400             MOVE "Minute"            TO WK-C-MIN-WORD
034500         END-IF
034600         STRING WK-C-DUR-HH-DISPLAY   DELIMITED BY SIZE
034700                " "                   DELIMITED BY SIZE
034800                WK-C-HOUR-WORD        DELIMITED BY SPACE
034900                ", "                  DELIMITED BY SIZE
035000                WK-C-DUR-MM-DISPLAY   DELIMITED BY SIZE
035100                " "                   DELIMITED BY SIZE
035200                WK-C-MIN-WORD         DELIMITED BY SPACE
035300           INTO WK-C-DURATION-TEXT
035400     ELSE
035500         IF  WK-N-DUR-MM NOT = 1
035600             MOVE "Minuten"           TO WK-C-MIN-WORD
035700         ELSE
035800             MOVE "Minute"            TO WK-C-MIN-WORD
035900         END-IF
036000         STRING WK-C-DUR-MM-DISPLAY   DELIMITED BY SIZE
036100                " "                   DELIMITED BY SIZE
036200                WK-C-MIN-WORD         DELIMITED BY SPACE
036300           INTO WK-C-DURATION-TEXT
036400     END-IF.
036500*-----------------------------------------------------------------*
036600 F099-FORMAT-DURATION-EX.
036700*-----------------------------------------------------------------*
036800     EXIT.
036900
037000*-----------------------------------------------------------------*
037100 H000-FIND-LAST-NONBLANK.
037200*-----------------------------------------------------------------*
037300*    RUECKWAERTS-SUCHE NACH DEM LETZTEN NICHT-LEERZEICHEN, DA
037400*    DIESE SCHABLONE KEINE INTRINSISCHEN FUNKTIONEN VERWENDET.
037500     MOVE 40                         TO WK-N-TRIM-LEN.
037600     PERFORM H010-SCAN-BACKWARD
037700        THRU H019-SCAN-BACKWARD-EX
037800        UNTIL WK-N-TRIM-LEN = 0
037900           OR WK-C-TRIM-SOURCE(WK-N-TRIM-LEN : 1) NOT = SPACE.
038000*-----------------------------------------------------------------*
038100 H099-FIND-LAST-NONBLANK-EX.
038200*-----------------------------------------------------------------*
038300     EXIT.
038400
038500*-----------------------------------------------------------------*
038600 H010-SCAN-BACKWARD.
038700*-----------------------------------------------------------------*
038800     SUBTRACT 1                      FROM WK-N-TRIM-LEN.
038900*-----------------------------------------------------------------*
039000 H019-SCAN-BACKWARD-EX.
039100*-----------------------------------------------------------------*
039200     EXIT.
039300
039400******************************************************************
039500*************** END OF PROGRAM SOURCE - RUTFMT00 *****************
039600******************************************************************
