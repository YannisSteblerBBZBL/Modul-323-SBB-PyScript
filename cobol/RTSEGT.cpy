000100*----------------------------------------------------------------*
000200* RTSEGT.cpybk
000300*----------------------------------------------------------------*
000400* SEG-TABLE - THE RECONSTRUCTED JOURNEY, ORIGIN LEG FIRST.
000500* BUILT BY RUTCALC00, PASSED BY REFERENCE TO RUTFMT00 FOR
000600* PRINTING.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001100*----------------------------------------------------------------*
001200 01  SEG-TABLE.
001300     05  SEG-ROW-COUNT              PIC S9(03) COMP.
001400     05  SEG-ENTRY OCCURS 60 TIMES
001500                   INDEXED BY SEG-IDX.
001600         10  SEG-TRIP-ID            PIC X(20).
001700*                                   TRIP OF THIS LEG
001800         10  SEG-ROUTE-NAME         PIC X(40).
001900*                                   LINE NAME, BLANK DISPLAYS AS UNBEKANNT
002000         10  SEG-DEP-STOP           PIC X(20).
002100*                                   DEPARTURE STOP ID
002200         10  SEG-DEP-STOP-NAME      PIC X(40).
002300*                                   DEPARTURE STOP NAME
002400         10  SEG-DEP-TIME           PIC S9(07).
002500*                                   DEPARTURE SECONDS
002600         10  SEG-ARR-STOP           PIC X(20).
002700*                                   ARRIVAL STOP ID
002800         10  SEG-ARR-STOP-NAME      PIC X(40).
002900*                                   ARRIVAL STOP NAME
003000         10  SEG-ARR-TIME           PIC S9(07).
003100*                                   ARRIVAL SECONDS
003200         10  SEG-WAIT-TIME          PIC S9(07).
003300*                                   WAIT BEFORE BOARDING, 0 FOR FIRST LEG
003400         10  FILLER                 PIC X(09).
