000100*----------------------------------------------------------------*
000200* RTFMTLK.cpybk
000300*----------------------------------------------------------------*
000400* LINKAGE RECORD FOR THE CALL TO RUTFMT00.  SEG-TABLE ITSELF IS
000500* PASSED AS A SEPARATE USING PARAMETER.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001000*----------------------------------------------------------------*
001100 01  WK-C-FMT-RECORD.
001200     05  WK-C-FMT-INPUT.
001300         10  WK-C-FMT-FOUND-SW        PIC X(01).
001400             88  WK-C-FMT-ROUTE-FOUND         VALUE "Y".
001500             88  WK-C-FMT-ROUTE-NOT-FOUND     VALUE "N".
001600         10  WK-C-FMT-ERROR-TEXT      PIC X(60).
001700     05  WK-C-FMT-OUTPUT.
001800         10  FILLER                   PIC X(01).
