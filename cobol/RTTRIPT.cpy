000100*----------------------------------------------------------------*
000200* RTTRIPT.cpybk
000300*----------------------------------------------------------------*
000400* TRIP-TABLE - ONE ENTRY PER FAHRT READ FROM THE TRIPS FILE,
000500* WITH THE ROUTE DISPLAY NAME AND SHORT NAME JOINED ON BY
000600* RUTLOAD0.  A TRIP WHOSE ROUTE-ID IS NOT FOUND IN ROUTE-TABLE
000700* KEEPS BLANK NAME FIELDS (LEFT JOIN).
000800*----------------------------------------------------------------*
000900* I-O FORMAT:  TRIP-TABLE-ENTRY  FROM FILE  RUTTRIP
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------------*
001300* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001400* RUT026 - BRUNNER - 30/04/2000 - ADD TRP-ROUTE-SHORT-NAME;
001500*                    THE UEBERNACHT-VERBINDUNGEN REPORT NEEDS
001600*                    THE SHORT NAME, NOT THE DERIVED DISPLAY
001700*                    NAME, IN ITS ROUTE-SHORT-NAME COLUMN.
001800*----------------------------------------------------------------*
001900 01  TRIP-TABLE.
002000     05  TRP-ROW-COUNT              PIC S9(05) COMP.
002100     05  TRP-ENTRY OCCURS 5000 TIMES
002200                   INDEXED BY TRP-IDX.
002300         10  TRP-TRIP-ID            PIC X(20).
002400*                                   UNIQUE TRIP IDENTIFIER
002500         10  TRP-ROUTE-ID           PIC X(20).
002600*                                   ROUTE THE TRIP RUNS ON
002700         10  TRP-SERVICE-ID         PIC X(20).
002800*                                   SERVICE CALENDAR ENTRY
002900         10  TRP-ROUTE-NAME         PIC X(40).
003000*                                   JOINED, DERIVED DISPLAY NAME
003100         10  TRP-ROUTE-SHORT-NAME   PIC X(20).
003200*                                   JOINED, ROUTE SHORT NAME
003300         10  FILLER                 PIC X(08).
