000100*----------------------------------------------------------------*
000200* RTCALXT.cpybk
000300*----------------------------------------------------------------*
000400* CALENDAR-EXCEPTION-TABLE - ONE ENTRY PER ROW OF THE
000500* CALENDAR-DATES FILE (ADDED OR REMOVED SERVICE ON A GIVEN DAY).
000600*----------------------------------------------------------------*
000700* I-O FORMAT:  CALENDAR-EXCEPTION-TABLE-ENTRY  FROM FILE RUTCALX
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------*
001100* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001200*----------------------------------------------------------------*
001300 01  CALENDAR-EXCEPTION-TABLE.
001400     05  CDX-ROW-COUNT              PIC S9(05) COMP.
001500     05  CDX-ENTRY OCCURS 2000 TIMES
001600                   INDEXED BY CDX-IDX.
001700         10  CDX-SERVICE-ID         PIC X(20).
001800*                                   SERVICE IDENTIFIER
001900         10  CDX-DATE               PIC 9(08).
002000*                                   EXCEPTION DATE, YYYYMMDD
002100         10  CDX-EXCEPTION-TYPE     PIC 9(01).
002200*                                   1=ADDED  2=REMOVED
002300         10  FILLER                 PIC X(11).
