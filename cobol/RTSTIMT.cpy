000100*----------------------------------------------------------------*
000200* RTSTIMT.cpybk
000300*----------------------------------------------------------------*
000400* STOP-TIME-TABLE - ONE ENTRY PER ROW OF THE STOP-TIMES FILE.
000500* LARGEST TABLE IN THE SYSTEM; ALSO THE SOURCE TABLE FOR ALL
000600* THREE ANALYZER REPORTS.
000700*----------------------------------------------------------------*
000800* I-O FORMAT:  STOP-TIME-TABLE-ENTRY  FROM FILE  RUTSTIM
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001300* RUT009 - HAUSER  - 17/06/1994 - WIDEN SXT-ROW-COUNT FROM
001400*                    S9(04) TO S9(05); NATIONAL TIMETABLE GREW
001500*                    PAST 9999 STOP-TIME ROWS PER WEEKDAY FILE.
001600* RUT031 - BRUNNER - 22/02/2001 - ADD SXT-ARRIVAL-SEC AND
001700*                    SXT-DEPARTURE-SEC SO RUTCALC00 DOES NOT
001800*                    RE-PARSE THE CLOCK STRING ON EVERY PASS
001900*                    THROUGH THE TABLE.
002000*----------------------------------------------------------------*
002100 01  STOP-TIME-TABLE.
002200     05  SXT-ROW-COUNT               PIC S9(05) COMP.
002300     05  SXT-ENTRY OCCURS 40000 TIMES
002400                   INDEXED BY SXT-IDX, SXT-IDX2.
002500         10  SXT-TRIP-ID             PIC X(20).
002600*                                    TRIP THIS ROW BELONGS TO
002700         10  SXT-ARRIVAL-TIME        PIC X(08).
002800*                                    CLOCK HH:MM:SS, HOURS MAY EXCEED 24
002900         10  SXT-DEPARTURE-TIME      PIC X(08).
003000*                                    CLOCK HH:MM:SS, HOURS MAY EXCEED 24
003100         10  SXT-STOP-ID             PIC X(20).
003200*                                    STOP SERVED
003300         10  SXT-STOP-SEQUENCE       PIC 9(04).
003400*                                    1-BASED POSITION WITHIN THE TRIP
003500         10  SXT-ARRIVAL-SEC         PIC S9(07).
003600*                                    DERIVED, SECONDS SINCE MIDNIGHT
003700         10  SXT-DEPARTURE-SEC       PIC S9(07).
003800*                                    DERIVED, SECONDS SINCE MIDNIGHT
003900         10  FILLER                  PIC X(09).
