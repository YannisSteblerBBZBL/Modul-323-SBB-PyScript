000100*----------------------------------------------------------------*
000200* RTCALCLK.cpybk
000300*----------------------------------------------------------------*
000400* LINKAGE RECORD FOR THE CALL TO RUTCALC00.  THE FIVE LOADED
000500* TABLES AND SEG-TABLE ARE PASSED AS SEPARATE USING PARAMETERS.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001000* RUT028 - WIDMER  - 19/10/2000 - ADD WK-C-CALC-ERROR-TEXT SO
001100*                    THE DRIVER CAN DISPLAY WHY NO ROUTE WAS
001200*                    BUILT (BAD DATE, BAD TIME, UNKNOWN STOP).
001300*----------------------------------------------------------------*
001400 01  WK-C-CALC-RECORD.
001500     05  WK-C-CALC-INPUT.
001600         10  WK-C-CALC-ORIGIN-NAME    PIC X(40).
001700         10  WK-C-CALC-DEST-NAME      PIC X(40).
001800         10  WK-C-CALC-TRAVEL-DATE    PIC X(10).
001900*                                     ACCEPTS YYYY-MM-DD OR YYYYMMDD
002000         10  WK-C-CALC-START-TIME     PIC X(05).
002100*                                     HH:MM
002200     05  WK-C-CALC-OUTPUT.
002300         10  WK-C-CALC-FOUND-SW       PIC X(01).
002400             88  WK-C-CALC-ROUTE-FOUND        VALUE "Y".
002500             88  WK-C-CALC-ROUTE-NOT-FOUND    VALUE "N".
002600         10  WK-C-CALC-ERROR-TEXT     PIC X(60).
002700         10  FILLER                   PIC X(15).
