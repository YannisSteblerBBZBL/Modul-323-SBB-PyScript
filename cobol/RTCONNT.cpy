000100*----------------------------------------------------------------*
000200* RTCONNT.cpybk
000300*----------------------------------------------------------------*
000400* CONNECTION-TABLE - ELEMENTARY HOPS (ONE PER PAIR OF
000500* CONSECUTIVE STOP-TIME ROWS OF A TRIP RUNNING ON THE TRAVEL
000600* DATE), SORTED ASCENDING BY DEPARTURE TIME BEFORE THE
000700* CONNECTION SCAN RUNS.  LOCAL TO RUTCALC00; NOT PASSED BACK TO
000800* THE DRIVER.
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001300* RUT033 - BRUNNER - 14/11/2001 - WIDEN TO 40000 ENTRIES; THE
001400*                    WORST-CASE TRAVEL DATE GENERATES ALMOST AS
001500*                    MANY CONNECTIONS AS THERE ARE STOP-TIME
001600*                    ROWS IN THE WHOLE TIMETABLE.
001700*----------------------------------------------------------------*
001800 01  CONNECTION-TABLE.
001900     05  CON-ROW-COUNT              PIC S9(05) COMP.
002000     05  CON-ENTRY OCCURS 40000 TIMES
002100                   INDEXED BY CON-IDX, CON-IDX2.
002200         10  CON-TRIP-ID            PIC X(20).
002300*                                   TRIP
002400         10  CON-DEP-STOP           PIC X(20).
002500*                                   DEPARTURE STOP ID
002600         10  CON-ARR-STOP           PIC X(20).
002700*                                   ARRIVAL STOP ID
002800         10  CON-DEP-TIME           PIC S9(07).
002900*                                   DEPARTURE, SECONDS SINCE MIDNIGHT
003000         10  CON-ARR-TIME           PIC S9(07).
003100*                                   ARRIVAL, SECONDS SINCE MIDNIGHT
003200         10  CON-ROUTE-NAME         PIC X(40).
003300*                                   DISPLAY NAME OF THE LINE
003400         10  FILLER                 PIC X(09).
