000100*----------------------------------------------------------------*
000200* RTCALT.cpybk
000300*----------------------------------------------------------------*
000400* CALENDAR-TABLE - ONE ENTRY PER SERVICE-ID FROM THE REGULAR
000500* SERVICE CALENDAR FILE.  CAL-WEEKDAY-FLAGS IS REDEFINED AS AN
000600* OCCURS 7 TABLE SO D000-BUILD-SERVICE-SET (RUTCALC00) CAN TEST
000700* "THE FLAG FOR TODAY'S WEEKDAY" BY SUBSCRIPT INSTEAD OF AN
000800* EIGHT-WAY EVALUATE.
000900*----------------------------------------------------------------*
001000* I-O FORMAT:  CALENDAR-TABLE-ENTRY  FROM FILE  RUTCAL
001100*----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:
001300*----------------------------------------------------------------*
001400* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001500* RUT019 - WIDMER  - 02/06/1997 - REDEFINE THE SEVEN WEEKDAY
001600*                    FLAGS AS CAL-DAY-OF-WEEK, SUBSCRIPTED
001700*                    1=MONTAG ... 7=SONNTAG, TO MATCH THE
001800*                    WEEKDAY NUMBER RETURNED BY B100.
001900*----------------------------------------------------------------*
002000 01  CALENDAR-TABLE.
002100     05  CAL-ROW-COUNT              PIC S9(05) COMP.
002200     05  CAL-ENTRY OCCURS 500 TIMES
002300                   INDEXED BY CAL-IDX.
002400         10  CAL-SERVICE-ID         PIC X(20).
002500*                                   SERVICE IDENTIFIER
002600         10  CAL-WEEKDAY-FLAGS.
002700             15  CAL-MONDAY         PIC 9(01).
002800             15  CAL-TUESDAY        PIC 9(01).
002900             15  CAL-WEDNESDAY      PIC 9(01).
003000             15  CAL-THURSDAY       PIC 9(01).
003100             15  CAL-FRIDAY         PIC 9(01).
003200             15  CAL-SATURDAY       PIC 9(01).
003300             15  CAL-SUNDAY         PIC 9(01).
003400         10  CAL-DAY-OF-WEEK REDEFINES CAL-WEEKDAY-FLAGS
003500                                OCCURS 7 TIMES
003600                                PIC 9(01).
003700*                                   1=MONTAG ... 7=SONNTAG
003800         10  CAL-START-DATE         PIC 9(08).
003900*                                   FIRST VALID DATE, YYYYMMDD
004000         10  CAL-END-DATE           PIC 9(08).
004100*                                   LAST VALID DATE, YYYYMMDD
004200         10  FILLER                 PIC X(10).
