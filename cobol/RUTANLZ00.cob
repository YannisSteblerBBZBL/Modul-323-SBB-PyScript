000000*************************
000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     RUTANLZ00.
000400 AUTHOR.         R HAUSER.
000500 INSTALLATION.   OPTIMALROUTE.CH - FAHRPLANDIENST.
000600 DATE-WRITTEN.   18 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY.       INTERN - NUR FUER DEN BETRIEBSGEBRAUCH.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - DRUCKT EINE DER DREI AUSWERTUNGEN
001100*               UEBER DEN GESAMTEN FAHRPLAN (SCHNELLSTE DIREKT-
001200*               VERBINDUNG PRO STUNDE, TOP-10-HALTESTELLEN,
001300*               UEBERNACHT-VERBINDUNGEN), GESTEUERT UEBER DEN
001400*               FUNKTIONSCODE IN RTANLZLK.  WIRD DREIMAL PRO LAUF
001500*               GERUFEN, JE EINMAL PRO FUNKTIONSCODE.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* RUT004 - HAUSER  - 18/02/1991 - NEUERSTELLUNG.
002100*-----------------------------------------------------------------
002200* RUT025 - WIDMER  - 25/03/1999 - TOP-10-HALTESTELLEN: AUSWAHL
002300*                    DER NAECHSTBESTEN HAEUFIGKEIT JETZT UEBER
002400*                    WIEDERHOLTE MAXIMUMSUCHE STATT EINES VOLLEN
002500*                    SORTIERLAUFS (SCHNELLER BEI NUR 10 ZEILEN).
002600*-----------------------------------------------------------------
002700* RUT030 - BRUNNER - 14/02/2001 - UEBERNACHT-VERBINDUNGEN: ABBRUCH
002800*                    NACH 10 GEFUNDENEN ZEILEN, DA DER TREIBER NUR
002900*                    DIE ERSTEN 10 BEISPIELE DRUCKT.
003000*-----------------------------------------------------------------
003100* RUT037 - BRUNNER - 03/09/2001 - SCHNELLSTE-PRO-STUNDE: FAHRTEN
003200*                    AB STUNDE 48 WERDEN IGNORIERT (KEIN BETRIEB
003300*                    LAEUFT SO LANGE UEBER DEN BETRIEBSTAG HINAUS).
003400*-----------------------------------------------------------------
003500* RUT042 - WIDMER  - 11/11/1998 - JAHR-2000-PRUEFUNG: PROGRAMM
003600*                    VERARBEITET KEINE KALENDERDATEN, KEINE
003700*                    AENDERUNG ERFORDERLICH.
003800*-----------------------------------------------------------------
003900        EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004700                  UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000        EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24) VALUE
005800     "** PROGRAM RUTANLZ00 **".
005900
006000* --------------- SHARED REPORT PRINT LINE, 3 REDEFINES ----------*
006100 01  WK-C-REPORT-LINE                PIC X(100).
006200
006300 01  WK-C-FPH-LINE REDEFINES WK-C-REPORT-LINE.
006400     05  WK-C-FPH-HOUR               PIC X(02).
006500     05  FILLER                      PIC X(03) VALUE SPACES.
006600     05  WK-C-FPH-MINUTES            PIC X(05).
006700     05  FILLER                      PIC X(03) VALUE SPACES.
006800     05  WK-C-FPH-ROUTE              PIC X(40).
006900     05  FILLER                      PIC X(47) VALUE SPACES.
007000
007100 01  WK-C-TOP-LINE REDEFINES WK-C-REPORT-LINE.
007200     05  WK-C-TOP-STOP-NAME          PIC X(40).
007300     05  FILLER                      PIC X(03) VALUE SPACES.
007400     05  WK-C-TOP-FREQUENCY          PIC X(07).
007500     05  FILLER                      PIC X(50) VALUE SPACES.
007600
007700 01  WK-C-ONT-LINE REDEFINES WK-C-REPORT-LINE.
007800     05  WK-C-ONT-TRIP-ID            PIC X(20).
007900     05  FILLER                      PIC X(01) VALUE SPACES.
008000     05  WK-C-ONT-STOP-NAME          PIC X(40).
008100     05  FILLER                      PIC X(01) VALUE SPACES.
008200     05  WK-C-ONT-DEP-TIME           PIC X(08).
008300     05  FILLER                      PIC X(01) VALUE SPACES.
008400     05  WK-C-ONT-ARR-TIME           PIC X(08).
008500     05  FILLER                      PIC X(01) VALUE SPACES.
008600     05  WK-C-ONT-ROUTE-SHORT        PIC X(20).
008700
008800* --------------------- SCAN / GROUP-DETECTION WORK AREA ---------*
008900 01  WK-C-CURRENT-TRIP-ID            PIC X(20).
009000 01  WK-N-SCAN-COUNTERS.
009100     05  WK-N-SXT-SUB                PIC 9(05) COMP.
009200     05  WK-N-GROUP-START-SUB        PIC 9(05) COMP.
009300     05  WK-N-GROUP-END-SUB          PIC 9(05) COMP.
009400     05  WK-N-GROUP-ROWS             PIC 9(05) COMP.
009500     05  WK-N-SP-SUB                 PIC 9(05) COMP.
009600
009700* --------------------- FASTEST-PER-HOUR WORK AREA ----------------*
009800 01  WK-N-FPH-WORK.
009900     05  WK-N-DEP-HOUR               PIC 9(02) COMP.
010000     05  WK-N-DURATION-SEC           PIC S9(07) COMP-3.
010100     05  WK-N-DURATION-MIN           PIC 9(05) COMP.
010200 01  WK-C-TRIP-ROUTE-NAME            PIC X(40).
010300 01  WK-N-HOUR-TABLE.
010400     05  WK-N-HOUR-ENTRY OCCURS 48 TIMES.
010500         10  WK-N-HOUR-MIN-DURATION  PIC 9(05) COMP.
010600         10  WK-C-HOUR-ROUTE-NAME    PIC X(40).
010700         10  WK-C-HOUR-FOUND-SW      PIC X(01).
010800             88  WK-C-HOUR-FOUND         VALUE "Y".
010900 01  WK-N-HOUR-SUB                   PIC 9(03) COMP.
011000 01  WK-N-ROWS-PRINTED               PIC 9(03) COMP.
011100
011200* --------------------- TOP-10-STOPS WORK AREA --------------------*
011300 01  WK-N-STOP-FREQUENCY-TABLE.
011400     05  WK-N-STOP-FREQUENCY OCCURS 2000 TIMES
011500                             PIC 9(07) COMP.
011600 01  WK-C-STOP-SELECTED-TABLE.
011700     05  WK-C-STOP-SELECTED OCCURS 2000 TIMES
011800                            PIC X(01).
011900         88  WK-C-STOP-WAS-SELECTED      VALUE "Y".
012000 01  WK-N-TOP-WORK.
012100     05  WK-N-TOP-RANK-SUB           PIC 9(03) COMP.
012200     05  WK-N-BEST-FREQ              PIC S9(07) COMP.
012300     05  WK-N-BEST-SUB               PIC 9(05) COMP.
012400
012500* --------------------- OVERNIGHT WORK AREA ------------------------*
012600 01  WK-N-OVERNIGHT-COUNT            PIC 9(03) COMP.
012700 01  WK-C-ONT-ROUTE-SHORT-WORK       PIC X(20).
012800
012900* --------------------- SHARED LOOKUP WORK AREA --------------------*
013000 01  WK-C-LOOKUP-STOP-ID             PIC X(20).
013100 01  WK-N-FOUND-STOP-SUB             PIC 9(05) COMP.
013200
013300        EJECT
013400 LINKAGE SECTION.
013500*****************
013600     COPY RTANLZLK.
013700     COPY RTSTOPT.
013800     COPY RTSTIMT.
013900     COPY RTTRIPT.
014000        EJECT
014100******************************************************************
014200 PROCEDURE DIVISION USING WK-C-ANLZ-RECORD
014300                          STOP-TABLE
014400                          STOP-TIME-TABLE
014500                          TRIP-TABLE.
014600******************************************************************
014700 MAIN-MODULE.
014800     PERFORM A000-MAIN-PROCESSING
014900        THRU A099-MAIN-PROCESSING-EX.
015000     GOBACK.
015100
015200*-----------------------------------------------------------------*
015300 A000-MAIN-PROCESSING.
015400*-----------------------------------------------------------------*
015500     EVALUATE TRUE
015600         WHEN WK-C-ANLZ-FASTEST-PER-HOUR
015700             PERFORM B000-FASTEST-PER-HOUR
015800                THRU B099-FASTEST-PER-HOUR-EX
015900         WHEN WK-C-ANLZ-TOP-TEN-STOPS
016000             PERFORM C000-TOP-TEN-STOPS
016100                THRU C099-TOP-TEN-STOPS-EX
016200         WHEN WK-C-ANLZ-OVERNIGHT
016300             PERFORM D000-OVERNIGHT-CONNECTIONS
016400                THRU D099-OVERNIGHT-CONNECTIONS-EX
016500         WHEN OTHER
016600             CONTINUE
016700     END-EVALUATE.
016800*-----------------------------------------------------------------*
016900 A099-MAIN-PROCESSING-EX.
017000*-----------------------------------------------------------------*
017100     EXIT.
017200
017300*-----------------------------------------------------------------*
017400 B000-FASTEST-PER-HOUR.
017500*-----------------------------------------------------------------*
017600     DISPLAY "Schnellste Direktverbindung pro Stunde".
017700     PERFORM B010-INIT-HOUR-TABLE
017800        THRU B019-INIT-HOUR-TABLE-EX.
017900     MOVE SPACES                     TO WK-C-CURRENT-TRIP-ID.
018000     MOVE ZERO                       TO WK-N-GROUP-START-SUB.
018100     PERFORM B100-SCAN-STOP-TIME-ROW
018200        THRU B199-SCAN-STOP-TIME-ROW-EX
018300        VARYING WK-N-SXT-SUB FROM 1 BY 1
018400           UNTIL WK-N-SXT-SUB > SXT-ROW-COUNT.
018500     IF  WK-N-GROUP-START-SUB NOT = ZERO
018600         MOVE SXT-ROW-COUNT          TO WK-N-GROUP-END-SUB
018700         PERFORM B300-FINALIZE-GROUP
018800            THRU B399-FINALIZE-GROUP-EX
018900     END-IF.
019000     PERFORM B400-PRINT-HOUR-ROWS
019100        THRU B499-PRINT-HOUR-ROWS-EX.
019200*-----------------------------------------------------------------*
019300 B099-FASTEST-PER-HOUR-EX.
019400*-----------------------------------------------------------------*
019500     EXIT.
019600
019700*-----------------------------------------------------------------*
019800 B010-INIT-HOUR-TABLE.
019900*-----------------------------------------------------------------*
020000     PERFORM B015-INIT-ONE-HOUR-ENTRY
020100        THRU B018-INIT-ONE-HOUR-ENTRY-EX
020200        VARYING WK-N-HOUR-SUB FROM 1 BY 1
020300           UNTIL WK-N-HOUR-SUB > 48.
020400*-----------------------------------------------------------------*
020500 B019-INIT-HOUR-TABLE-EX.
020600*-----------------------------------------------------------------*
020700     EXIT.
020800
020900*-----------------------------------------------------------------*
021000 B015-INIT-ONE-HOUR-ENTRY.
021100*-----------------------------------------------------------------*
021200     MOVE ZERO                       TO WK-N-HOUR-MIN-DURATION(WK-N-HOUR-SUB).
021300     MOVE SPACES                     TO WK-C-HOUR-ROUTE-NAME(WK-N-HOUR-SUB).
021400     SET WK-C-HOUR-FOUND(WK-N-HOUR-SUB) TO FALSE.
021500*-----------------------------------------------------------------*
021600 B018-INIT-ONE-HOUR-ENTRY-EX.
021700*-----------------------------------------------------------------*
021800     EXIT.
021900
022000*-----------------------------------------------------------------*
022100 B100-SCAN-STOP-TIME-ROW.
022200*-----------------------------------------------------------------*
022300*    EINE NEUE FAHRT BEGINNT, SOBALD SICH DIE TRIP-ID AENDERT (DIE
022400*    ZEILEN STEHEN JE FAHRT GEORDNET NACH SXT-STOP-SEQUENCE
022500*    HINTEREINANDER, SIEHE RUTCALC00 E100 FUER DIESELBE ANNAHME).
022600     IF  SXT-TRIP-ID(WK-N-SXT-SUB) NOT = WK-C-CURRENT-TRIP-ID
022700         IF  WK-N-GROUP-START-SUB NOT = ZERO
022800             COMPUTE WK-N-GROUP-END-SUB = WK-N-SXT-SUB - 1
022900             PERFORM B300-FINALIZE-GROUP
023000                THRU B399-FINALIZE-GROUP-EX
023100         END-IF
023200         MOVE SXT-TRIP-ID(WK-N-SXT-SUB) TO WK-C-CURRENT-TRIP-ID
023300         MOVE WK-N-SXT-SUB           TO WK-N-GROUP-START-SUB
023400     END-IF.
023500*-----------------------------------------------------------------*
023600 B199-SCAN-STOP-TIME-ROW-EX.
023700*-----------------------------------------------------------------*
023800     EXIT.
023900
024000*-----------------------------------------------------------------*
024100 B300-FINALIZE-GROUP.
024200*-----------------------------------------------------------------*
024300     COMPUTE WK-N-GROUP-ROWS = WK-N-GROUP-END-SUB
024400                             - WK-N-GROUP-START-SUB + 1.
024500     IF  WK-N-GROUP-ROWS >= 2
024600         COMPUTE WK-N-DEP-HOUR = SXT-DEPARTURE-SEC(WK-N-GROUP-START-SUB)
024700                                 / 3600
024800         COMPUTE WK-N-DURATION-SEC = SXT-ARRIVAL-SEC(WK-N-GROUP-END-SUB)
024900                                   - SXT-DEPARTURE-SEC(WK-N-GROUP-START-SUB)
025000         COMPUTE WK-N-DURATION-MIN = WK-N-DURATION-SEC / 60
025100*        RUT037 - FAHRTEN AB STUNDE 48 WERDEN NICHT GEFUEHRT.
025200         IF  WK-N-DEP-HOUR < 48
025300             PERFORM X200-FIND-TRIP-ROUTE-NAME
025400                THRU X299-FIND-TRIP-ROUTE-NAME-EX
025500             IF  (NOT WK-C-HOUR-FOUND(WK-N-DEP-HOUR + 1))
025600                 OR WK-N-DURATION-MIN <
025700                      WK-N-HOUR-MIN-DURATION(WK-N-DEP-HOUR + 1)
025800                 MOVE WK-N-DURATION-MIN
025900                   TO WK-N-HOUR-MIN-DURATION(WK-N-DEP-HOUR + 1)
026000                 MOVE WK-C-TRIP-ROUTE-NAME
026100                   TO WK-C-HOUR-ROUTE-NAME(WK-N-DEP-HOUR + 1)
026200                 SET WK-C-HOUR-FOUND(WK-N-DEP-HOUR + 1) TO TRUE
026300             END-IF
026400         END-IF
026500     END-IF.
026600*-----------------------------------------------------------------*
026700 B399-FINALIZE-GROUP-EX.
026800*-----------------------------------------------------------------*
026900     EXIT.
027000
027100*-----------------------------------------------------------------*
027200 B400-PRINT-HOUR-ROWS.
027300*-----------------------------------------------------------------*
027400     MOVE ZERO                       TO WK-N-ROWS-PRINTED.
027500     PERFORM B410-PRINT-ONE-HOUR-ROW
027600        THRU B419-PRINT-ONE-HOUR-ROW-EX
027700        VARYING WK-N-HOUR-SUB FROM 1 BY 1
027800           UNTIL WK-N-HOUR-SUB > 48
027900              OR WK-N-ROWS-PRINTED >= 10.
028000*-----------------------------------------------------------------*
028100 B499-PRINT-HOUR-ROWS-EX.
028200*-----------------------------------------------------------------*
028300     EXIT.
028400
028500*-----------------------------------------------------------------*
028600 B410-PRINT-ONE-HOUR-ROW.
028700*-----------------------------------------------------------------*
028800     IF  WK-C-HOUR-FOUND(WK-N-HOUR-SUB)
028900         MOVE SPACES                 TO WK-C-REPORT-LINE
029000         COMPUTE WK-N-DEP-HOUR = WK-N-HOUR-SUB - 1
029100         MOVE WK-N-DEP-HOUR          TO WK-C-FPH-HOUR
029200         MOVE WK-N-HOUR-MIN-DURATION(WK-N-HOUR-SUB)
029300                                     TO WK-C-FPH-MINUTES
029400         MOVE WK-C-HOUR-ROUTE-NAME(WK-N-HOUR-SUB)
029500                                     TO WK-C-FPH-ROUTE
029600         DISPLAY WK-C-REPORT-LINE
029700         ADD 1                       TO WK-N-ROWS-PRINTED
029800     END-IF.
029900*-----------------------------------------------------------------*
030000 B419-PRINT-ONE-HOUR-ROW-EX.
030100*-----------------------------------------------------------------*
030200     EXIT.
030300
030400*-----------------------------------------------------------------*
030500 C000-TOP-TEN-STOPS.
030600*-----------------------------------------------------------------*
030700     DISPLAY "Top 10 meistfrequentierten Haltestellen".
030800     PERFORM C010-INIT-FREQUENCY-TABLE
030900        THRU C019-INIT-FREQUENCY-TABLE-EX.
031000     PERFORM C100-COUNT-ONE-STOP-TIME-ROW
031100        THRU C199-COUNT-ONE-STOP-TIME-ROW-EX
031200        VARYING WK-N-SXT-SUB FROM 1 BY 1
031300           UNTIL WK-N-SXT-SUB > SXT-ROW-COUNT.
031400*    RUT025 - WIEDERHOLTE MAXIMUMSUCHE STATT VOLLEM SORTIERLAUF.
031500     PERFORM C200-PRINT-ONE-RANK
031600        THRU C299-PRINT-ONE-RANK-EX
031700        VARYING WK-N-TOP-RANK-SUB FROM 1 BY 1
031800           UNTIL WK-N-TOP-RANK-SUB > 10.
031900*-----------------------------------------------------------------*
032000 C099-TOP-TEN-STOPS-EX.
032100*-----------------------------------------------------------------*
032200     EXIT.
032300
032400*-----------------------------------------------------------------*
032500 C010-INIT-FREQUENCY-TABLE.
032600*-----------------------------------------------------------------*
032700     PERFORM C015-INIT-ONE-FREQUENCY-ENTRY
032800        THRU C018-INIT-ONE-FREQUENCY-ENTRY-EX
032900        VARYING WK-N-SP-SUB FROM 1 BY 1
033000           UNTIL WK-N-SP-SUB > SP-ROW-COUNT.
033100*-----------------------------------------------------------------*
033200 C019-INIT-FREQUENCY-TABLE-EX.
033300*-----------------------------------------------------------------*
033400     EXIT.
033500
033600*-----------------------------------------------------------------*
033700 C015-INIT-ONE-FREQUENCY-ENTRY.
033800*-----------------------------------------------------------------*
033900     MOVE ZERO                       TO WK-N-STOP-FREQUENCY(WK-N-SP-SUB).
034000     SET WK-C-STOP-WAS-SELECTED(WK-N-SP-SUB) TO FALSE.
034100*-----------------------------------------------------------------*
034200 C018-INIT-ONE-FREQUENCY-ENTRY-EX.
034300*-----------------------------------------------------------------*
034400     EXIT.
034500
034600*-----------------------------------------------------------------*
034700 C100-COUNT-ONE-STOP-TIME-ROW.
034800*-----------------------------------------------------------------*
034900     MOVE SXT-STOP-ID(WK-N-SXT-SUB)  TO WK-C-LOOKUP-STOP-ID.
035000     PERFORM X000-FIND-STOP-SUB
035100        THRU X099-FIND-STOP-SUB-EX.
035200     IF  WK-N-FOUND-STOP-SUB NOT = ZERO
035300         ADD 1 TO WK-N-STOP-FREQUENCY(WK-N-FOUND-STOP-SUB)
035400     END-IF.
035500*-----------------------------------------------------------------*
035600 C199-COUNT-ONE-STOP-TIME-ROW-EX.
035700*-----------------------------------------------------------------*
035800     EXIT.
035900
036000*-----------------------------------------------------------------*
036100 C200-PRINT-ONE-RANK.
036200*-----------------------------------------------------------------*
036300     MOVE -1                         TO WK-N-BEST-FREQ.
036400     MOVE ZERO                       TO WK-N-BEST-SUB.
036500     PERFORM C210-SCAN-FOR-BEST
036600        THRU C219-SCAN-FOR-BEST-EX
036700        VARYING WK-N-SP-SUB FROM 1 BY 1
036800           UNTIL WK-N-SP-SUB > SP-ROW-COUNT.
036900     IF  WK-N-BEST-SUB NOT = ZERO
037000         SET WK-C-STOP-WAS-SELECTED(WK-N-BEST-SUB) TO TRUE
037100         MOVE SPACES                 TO WK-C-REPORT-LINE
037200         MOVE SP-STOP-NAME(WK-N-BEST-SUB)
037300                                     TO WK-C-TOP-STOP-NAME
037400         MOVE WK-N-STOP-FREQUENCY(WK-N-BEST-SUB)
037500                                     TO WK-C-TOP-FREQUENCY
037600         DISPLAY WK-C-REPORT-LINE
037700     END-IF.
037800*-----------------------------------------------------------------*
037900 C299-PRINT-ONE-RANK-EX.
038000*-----------------------------------------------------------------*
038100     EXIT.
038200
038300*-----------------------------------------------------------------*
038400 C210-SCAN-FOR-BEST.
038500*-----------------------------------------------------------------*
038600     IF  (NOT WK-C-STOP-WAS-SELECTED(WK-N-SP-SUB))
038700         AND WK-N-STOP-FREQUENCY(WK-N-SP-SUB) > WK-N-BEST-FREQ
038800         MOVE WK-N-STOP-FREQUENCY(WK-N-SP-SUB) TO WK-N-BEST-FREQ
038900         MOVE WK-N-SP-SUB            TO WK-N-BEST-SUB
039000     END-IF.
039100*-----------------------------------------------------------------*
039200 C219-SCAN-FOR-BEST-EX.
039300*-----------------------------------------------------------------*
039400     EXIT.
039500
039600*-----------------------------------------------------------------*
039700 D000-OVERNIGHT-CONNECTIONS.
039800*-----------------------------------------------------------------*
039900     DISPLAY "Übernacht-Verbindungen".
040000*    RUT030 - ABBRUCH NACH 10 ZEILEN, DA NUR 10 GEDRUCKT WERDEN.
040100     MOVE ZERO                       TO WK-N-OVERNIGHT-COUNT.
040200     PERFORM D100-SCAN-FOR-OVERNIGHT
040300        THRU D199-SCAN-FOR-OVERNIGHT-EX
040400        VARYING WK-N-SXT-SUB FROM 1 BY 1
040500           UNTIL WK-N-SXT-SUB > SXT-ROW-COUNT
040600              OR WK-N-OVERNIGHT-COUNT >= 10.
040700*-----------------------------------------------------------------*
040800 D099-OVERNIGHT-CONNECTIONS-EX.
040900*-----------------------------------------------------------------*
041000     EXIT.
041100
041200*-----------------------------------------------------------------*
041300 D100-SCAN-FOR-OVERNIGHT.
041400*-----------------------------------------------------------------*
041500     IF  SXT-ARRIVAL-SEC(WK-N-SXT-SUB) < SXT-DEPARTURE-SEC(WK-N-SXT-SUB)
041600         OR SXT-ARRIVAL-SEC(WK-N-SXT-SUB) >= 86400
041700         MOVE SXT-STOP-ID(WK-N-SXT-SUB) TO WK-C-LOOKUP-STOP-ID
041800         PERFORM X000-FIND-STOP-SUB
041900            THRU X099-FIND-STOP-SUB-EX
042000         PERFORM X100-FIND-TRIP-ROUTE-SHORT
042100            THRU X199-FIND-TRIP-ROUTE-SHORT-EX
042200         MOVE SPACES                 TO WK-C-REPORT-LINE
042300         MOVE SXT-TRIP-ID(WK-N-SXT-SUB)
042400                                     TO WK-C-ONT-TRIP-ID
042500         IF  WK-N-FOUND-STOP-SUB NOT = ZERO
042600             MOVE SP-STOP-NAME(WK-N-FOUND-STOP-SUB)
042700                                     TO WK-C-ONT-STOP-NAME
042800         ELSE
042900             MOVE SPACES             TO WK-C-ONT-STOP-NAME
043000         END-IF
043100         MOVE SXT-DEPARTURE-TIME(WK-N-SXT-SUB)
043200                                     TO WK-C-ONT-DEP-TIME
043300         MOVE SXT-ARRIVAL-TIME(WK-N-SXT-SUB)
043400                                     TO WK-C-ONT-ARR-TIME
043500         MOVE WK-C-ONT-ROUTE-SHORT-WORK
043600                                     TO WK-C-ONT-ROUTE-SHORT
043700         DISPLAY WK-C-REPORT-LINE
043800         ADD 1                       TO WK-N-OVERNIGHT-COUNT
043900     END-IF.
044000*-----------------------------------------------------------------*
044100 D199-SCAN-FOR-OVERNIGHT-EX.
044200*-----------------------------------------------------------------*
044300     EXIT.
044400
044500*-----------------------------------------------------------------*
044600 X000-FIND-STOP-SUB.
044700*-----------------------------------------------------------------*
044800*    GEMEINSAME SUCHE STOP-TABLE-POSITION ANHAND STOP-ID, FUER
044900*    TOP-10-HALTESTELLEN UND UEBERNACHT-VERBINDUNGEN.
045000     MOVE ZERO                       TO WK-N-FOUND-STOP-SUB.
045100     SET SP-IDX TO 1.
045200     SEARCH SP-ENTRY
045300         AT END
045400             CONTINUE
045500         WHEN SP-STOP-ID(SP-IDX) = WK-C-LOOKUP-STOP-ID
045600             SET WK-N-FOUND-STOP-SUB TO SP-IDX.
045700*-----------------------------------------------------------------*
045800 X099-FIND-STOP-SUB-EX.
045900*-----------------------------------------------------------------*
046000     EXIT.
046100
046200*-----------------------------------------------------------------*
046300 X100-FIND-TRIP-ROUTE-SHORT.
046400*-----------------------------------------------------------------*
046500     MOVE SPACES                     TO WK-C-ONT-ROUTE-SHORT-WORK.
046600     SET TRP-IDX TO 1.
046700     SEARCH TRP-ENTRY
046800         AT END
046900             CONTINUE
047000         WHEN TRP-TRIP-ID(TRP-IDX) = SXT-TRIP-ID(WK-N-SXT-SUB)
047100             MOVE TRP-ROUTE-SHORT-NAME(TRP-IDX)
047200                                     TO WK-C-ONT-ROUTE-SHORT-WORK.
047300*-----------------------------------------------------------------*
047400 X199-FIND-TRIP-ROUTE-SHORT-EX.
047500*-----------------------------------------------------------------*
047600     EXIT.
047700
047800*-----------------------------------------------------------------*
047900 X200-FIND-TRIP-ROUTE-NAME.
048000*-----------------------------------------------------------------*
048100     MOVE SPACES                     TO WK-C-TRIP-ROUTE-NAME.
048200     SET TRP-IDX TO 1.
048300     SEARCH TRP-ENTRY
048400         AT END
048500             CONTINUE
048600         WHEN TRP-TRIP-ID(TRP-IDX) = WK-C-CURRENT-TRIP-ID
048700             MOVE TRP-ROUTE-NAME(TRP-IDX)
048800                                     TO WK-C-TRIP-ROUTE-NAME.
048900*-----------------------------------------------------------------*
049000 X299-FIND-TRIP-ROUTE-NAME-EX.
049100*-----------------------------------------------------------------*
049200     EXIT.
049300
049400******************************************************************
049500*************** END OF PROGRAM SOURCE - RUTANLZ00 ****************
049600******************************************************************
