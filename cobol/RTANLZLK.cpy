000100*----------------------------------------------------------------*
000200* RTANLZLK.cpybk
000300*----------------------------------------------------------------*
000400* LINKAGE RECORD FOR THE CALL TO RUTANLZ00.  STOP-TABLE,
000500* STOP-TIME-TABLE AND TRIP-TABLE ARE PASSED AS SEPARATE USING
000600* PARAMETERS.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001100*----------------------------------------------------------------*
001200 01  WK-C-ANLZ-RECORD.
001300     05  WK-C-ANLZ-INPUT.
001400         10  WK-C-ANLZ-FUNCTION-CD    PIC X(01).
001500             88  WK-C-ANLZ-FASTEST-PER-HOUR   VALUE "1".
001600             88  WK-C-ANLZ-TOP-TEN-STOPS      VALUE "2".
001700             88  WK-C-ANLZ-OVERNIGHT          VALUE "3".
001800     05  WK-C-ANLZ-OUTPUT.
001900         10  FILLER                   PIC X(01).
