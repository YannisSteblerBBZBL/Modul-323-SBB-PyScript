000100*----------------------------------------------------------------*
000200* RTCMWS.cpybk
000300*----------------------------------------------------------------*
000400* COMMON WORK AREA - FILE STATUS AND RELATED 88-LEVELS.
000500* SHARED BY EVERY RUTxxxxx PROGRAM THAT OPENS A FILE OF ITS OWN.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION, LIFTED OUT OF
001000*                    EACH DRIVER'S OWN WORKING-STORAGE SO THE
001100*                    LOADER AND THE DRIVER AGREE ON ONE STATUS
001200*                    TEST.
001300* RUT014 - WIDMER  - 19/09/1996 - ADD WK-C-DUPLICATE-KEY, NEEDED
001400*                    BY THE CALENDAR-EXCEPTION LOAD WHEN A
001500*                    SERVICE-ID REPEATS.
001600*----------------------------------------------------------------*
001700    05  WK-C-FILE-STATUS            PIC X(02).
001800        88  WK-C-SUCCESSFUL                 VALUE "00".
001900        88  WK-C-END-OF-FILE                VALUE "10".
002000        88  WK-C-RECORD-NOT-FOUND           VALUE "23".
002100        88  WK-C-DUPLICATE-KEY              VALUE "22".
002200    05  FILLER                       PIC X(10).
