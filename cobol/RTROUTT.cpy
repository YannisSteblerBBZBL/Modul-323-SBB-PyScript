000100*----------------------------------------------------------------*
000200* RTROUTT.cpybk
000300*----------------------------------------------------------------*
000400* ROUTE-TABLE - ONE ENTRY PER LINIE READ FROM THE ROUTES FILE.
000500* TRANSIENT: ONLY RUTLOAD0 HOLDS THIS TABLE, WHILE JOINING THE
000600* DERIVED ROUTE NAME ONTO EVERY TRIP IN TRIP-TABLE.
000700*----------------------------------------------------------------*
000800* I-O FORMAT:  ROUTE-TABLE-ENTRY  FROM FILE  RUTROUT
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* RUT001 - HAUSER  - 04/02/1991 - INITIAL VERSION.
001300* RUT017 - WIDMER  - 08/01/1997 - DEFAULT DISPLAY NAME OF
001400*                    "UNBEKANNT" WHEN BOTH SHORT AND LONG NAME
001500*                    ARE BLANK (LINE NUMBER NOT YET ASSIGNED).
001600*----------------------------------------------------------------*
001700 01  ROUTE-TABLE.
001800     05  RTE-ROW-COUNT            PIC S9(05) COMP.
001900     05  RTE-ENTRY OCCURS 500 TIMES
002000                   INDEXED BY RTE-IDX.
002100         10  RTE-ROUTE-ID         PIC X(20).
002200*                                 UNIQUE ROUTE IDENTIFIER
002300         10  RTE-SHORT-NAME       PIC X(20).
002400*                                 SHORT DISPLAY NAME, MAY BE BLANK
002500         10  RTE-LONG-NAME        PIC X(40).
002600*                                 LONG DISPLAY NAME, MAY BE BLANK
002700         10  RTE-ROUTE-NAME       PIC X(40).
002800*                                 DERIVED DISPLAY NAME, TRIMMED
002900         10  FILLER               PIC X(10).
